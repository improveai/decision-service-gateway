000100*----------------------------------------------------------------
000200*  WRKLIST  -  ONE SELECTED-FOR-PROCESSING FILE, WRITTEN BY THE
000300*  WORK PARTITIONER AND CONSUMED BY THE BATCH DRIVER.
000600*----------------------------------------------------------------
000700*  94-11   RDM  ORIGINAL COPY, REWARD ASSIGNMENT RERIGHT PROJECT
000750*  09-04-14 TLW 0266 DROPPED WL-HISTORY-ID - THE BATCH DRIVER
000760*                    NEVER RECEIVED AN EXPECTED ID FROM THIS END,
000770*                    IT NOW ESTABLISHES ONE FROM THE FILE'S OWN
000780*                    FIRST CLEAN RECORD INSTEAD.  SEE RWRDBATCH
000790*                    230000/232000.
000800*----------------------------------------------------------------
000900 FD  WORK-LIST
001000     LABEL RECORDS ARE STANDARD
001100     RECORDING MODE IS F.

001300 01  WL-WORK-ITEM.
001400     03  WL-DIR-NAME            PIC X(08).
001500     03  WL-FILE-BASENAME       PIC X(24).
001700     03  WL-ACTION              PIC X(01).
001800         88  WL-ACTION-PROCESS  VALUE "P".
001900     03  FILLER                 PIC X(47).
