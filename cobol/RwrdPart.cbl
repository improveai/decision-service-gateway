000100*----------------------------------------------------------------
000200*  RWRDPART  -  WORK PARTITIONER / FILE SELECTOR.
000300*  WALKS THE DIRECTORY CATALOG BUILT BY THE JCL STEP AHEAD OF THIS
000400*  ONE, DECIDES WHICH HISTORY-FILE DIRECTORIES BELONG TO THIS
000500*  NODE (BY A HASH OF THE DIRECTORY NAME MOD THE NODE COUNT),
000600*  DECIDES WHICH FILES WITHIN THOSE DIRECTORIES NEED (RE)WORKING,
000700*  AND FLAGS STALE REWARDED-OUTPUT DIRECTORIES AND FILES FOR THE
000800*  CLEAN-UP STEP THAT FOLLOWS THIS PROGRAM IN THE JOB STREAM.
000900*----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. RWRDPART.
001200 AUTHOR. R D MERCER.
001300 INSTALLATION. DATA PROCESSING DIVISION.
001400 DATE-WRITTEN. 11/02/94.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
001700*----------------------------------------------------------------
001800*  CHANGE LOG
001900*----------------------------------------------------------------
002000*  94-11-02  RDM  0000  ORIGINAL CODING, REWARD ASSIGNMENT RERIGHT
002100*  94-11-09  RDM  0000  ADDED PURGE-LIST OUTPUT FOR STALE REWARDED
002200*                       DIRECTORIES LEFT BY A DROPPED NODE.
002300*  94-12-14  JK   0041  FIXED HASH TABLE - LOWER CASE LETTERS WERE
002400*                       NOT BEING MATCHED BY SEARCH, PREFIX WAS
002500*                       BEING UPPERCASED BY THE CATALOG EXTRACT.
002600*  95-03-07  JK   0058  FILE SELECTION RULE NOW ALSO FIRES WHEN
002700*                       THE OUTPUT FILE IS OLDER THAN THE INPUT.
002800*  96-08-19  RDM  0103  NODE-COUNT OF ZERO ON THE CONTROL CARD NO
002900*                       LONGER ABENDS WITH A DIVIDE EXCEPTION.
003000*  97-01-22  TLW  0119  PURGE-LIST SCOPE BYTE ADDED - DIRECTORY VS
003100*                       SINGLE FILE, CLEAN-UP STEP WAS DELETING
003200*                       TOO MUCH WHEN ONLY ONE FILE WAS STALE.
003300*  98-09-30  RDM  0147  Y2K - MTIME FIELDS WIDENED TO A 14-DIGIT
003400*                       CENTURY-SAFE STAMP, COMPARE LOGIC
003500*                       UNCHANGED (STRAIGHT NUMERIC COMPARE)
003600*  99-02-11  TLW  0155  REGRESSION FROM 0147 - HEADING LINE STILL
003700*                       SHOWED A 2-DIGIT RUN YEAR.  CORRECTED.
003800*  01-06-04  JK   0188  REPROCESS-ALL SWITCH NOW HONOURED FOR FILE
003900*                       SELECTION, NOT JUST FOR THE DRIVER STEP.
004000*  03-11-17  RDM  0210  NODE-COUNT RAISED FROM A 2-DIGIT TO A
004100*                       4-DIGIT FIELD, FARM HAS OVER 99 NODES NOW
004200*  06-05-30  TLW  0244  CLOSE-FILES PARAGRAPH NOW DISPLAYS THE
004300*                       PURGE COUNTS SEPARATELY FROM SELECT COUNTS
004400*  08-10-02  RDM  0267  ADDED UPSI-0 OPERATOR OVERRIDE SO A FULL
004500*                       REPROCESS CAN BE FORCED WITHOUT REPUNCHING
004600*                       THE CONTROL CARD FOR AN EMERGENCY RERUN
004610*  09-04-14  TLW  0266  DROPPED THE WL-HISTORY-ID WRITE - FIELD
004620*                       WAS ALWAYS SPACES, RWRDBATCH NOW DERIVES
004630*                       THE EXPECTED HISTORY-ID FROM THE FILE'S
004640*                       OWN FIRST CLEAN RECORD INSTEAD.
004650*  09-04-14  TLW  0268  STALE-OUTPUT PURGE WAS ONLY FIRING WHEN A
004660*                       DIRECTORY GOT REASSIGNED TO ANOTHER NODE -
004670*                       REPROCESS-ALL NOW PURGES EVERY OUTPUT
004680*                       SUBDIRECTORY REGARDLESS OF ASSIGNMENT, AND
004685*                       A STILL-OWNED DIRECTORY WHOSE INPUT
004690*                       COUNTERPART IS GONE NOW PURGES TOO.
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS LOWER-CASE-ALPHA IS "a" THRU "z"
005500     UPSI-0 IS SW-REPROCESS-OVERRIDE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RUNPARM-CARD  ASSIGN TO "RUNPARM"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-RUNPARM-CARD.
006100     SELECT DIR-CATALOG-IN ASSIGN TO "DIRCTLG"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-DIR-CATALOG.
006400     SELECT WORK-LIST ASSIGN TO "WRKLIST"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-WORK-LIST.
006700     SELECT PURGE-LIST ASSIGN TO "PURGLST"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-PURGE-LIST.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 COPY PARMCARD.
007300 COPY DIRCTLG.
007400 COPY WRKLIST.
007500 COPY PURGLIST.
007600 WORKING-STORAGE SECTION.
007700 77  FS-RUNPARM-CARD             PIC X(02)  VALUE SPACES.
007800     88  FS-RUNPARM-OK           VALUE "00".
007900 77  FS-DIR-CATALOG              PIC X(02)  VALUE SPACES.
008000     88  FS-DIR-CATALOG-OK       VALUE "00".
008100     88  FS-DIR-CATALOG-EOF      VALUE "10".
008200 77  FS-WORK-LIST                PIC X(02)  VALUE SPACES.
008300     88  FS-WORK-LIST-OK         VALUE "00".
008400 77  FS-PURGE-LIST               PIC X(02)  VALUE SPACES.
008500     88  FS-PURGE-LIST-OK        VALUE "00".
008600 COPY RUNPARM.
008700 COPY CHRCODE.
008800 01  WS-PARTITION-WORK.
008900     03  WS-DIR-PREFIX-PAIR      PIC X(02).
009000     03  WS-DIR-PREFIX-PAIR-R REDEFINES WS-DIR-PREFIX-PAIR.
009100         05  WS-DIR-PREFIX-1     PIC X(01).
009200         05  WS-DIR-PREFIX-2     PIC X(01).
009300     03  WS-HASH-CODE-1          PIC 9(02)    COMP.
009400     03  WS-HASH-CODE-2          PIC 9(02)    COMP.
009500     03  WS-HASH-ACCUM           PIC 9(05)    COMP.
009600     03  WS-HASH-QUOTIENT        PIC 9(05)    COMP.
009700     03  WS-HASH-REMAINDER       PIC 9(04)    COMP.
009800     03  FILLER                  PIC X(04).
009900 01  WS-RUN-COUNTERS.
010000     03  WS-DIRS-READ-CNT         PIC 9(07)   COMP.
010100     03  WS-DIRS-ASSIGNED-CNT     PIC 9(07)   COMP.
010200     03  WS-FILES-SELECTED-CNT    PIC 9(07)   COMP.
010300     03  WS-PURGE-DIR-CNT         PIC 9(07)   COMP.
010400     03  WS-PURGE-FILE-CNT        PIC 9(07)   COMP.
010500     03  FILLER                   PIC X(04).
010600 01  WS-SWITCHES.
010700     03  WS-DIR-ASSIGNED-SW       PIC X(01).
010800         88  DIR-IS-ASSIGNED      VALUE "Y".
010900     03  FILLER                   PIC X(03).
011000 01  WS-HASH-MULTIPLIER-CONSTANT  PIC 9(02)  COMP VALUE 37.
011100*----------------------------------------------------------------
011200 PROCEDURE DIVISION.
011300*----------------------------------------------------------------
011400 MAIN-PARAGRAPH.
011500     PERFORM 100000-BEGN-OPEN-FILES
011600         THRU 100000-ENDN-OPEN-FILES.
011700     PERFORM 200000-BEGN-WALK-CATALOG
011800         THRU 200000-ENDN-WALK-CATALOG
011900         UNTIL FS-DIR-CATALOG-EOF.
012000     PERFORM 900000-BEGN-CLOSE-FILES
012100         THRU 900000-ENDN-CLOSE-FILES.
012200     STOP RUN.
012300*----------------------------------------------------------------
012400*  100000  OPEN THE FOUR FILES, PULL THE CONTROL CARD INTO THE
012500*  RUNPARM WORKING-STORAGE COPY, PRIME THE FIRST CATALOG ROW.
012600*----------------------------------------------------------------
012700 100000-BEGN-OPEN-FILES.
012800     OPEN INPUT RUNPARM-CARD.
012900     IF NOT FS-RUNPARM-OK
013000         DISPLAY "RWRDPART - RUNPARM-CARD OPEN FAILED - FS="
013100             FS-RUNPARM-CARD
013200         GO TO 950000-ABEND-OPEN-ERROR.
013300     READ RUNPARM-CARD INTO RP-RUN-PARAMETERS.
013400     MOVE PC-NODE-ID             TO RP-NODE-ID.
013500     MOVE PC-NODE-COUNT          TO RP-NODE-COUNT.
013600     MOVE PC-REPROCESS-ALL       TO RP-REPROCESS-ALL.
013700     MOVE PC-REWARD-WINDOW-SECS  TO RP-REWARD-WINDOW-SECS.
013800     MOVE PC-DEFAULT-EVENT-VALUE TO RP-DEFAULT-EVENT-VALUE.
013900     CLOSE RUNPARM-CARD.
014000     IF SW-REPROCESS-OVERRIDE
014100         SET RP-REPROCESS-ALL-YES TO TRUE
014200     END-IF.
014300     IF RP-NODE-COUNT = ZERO
014400         MOVE 1 TO RP-NODE-COUNT.
014500     OPEN INPUT DIR-CATALOG-IN.
014600     IF NOT FS-DIR-CATALOG-OK
014700         DISPLAY "RWRDPART - DIR-CATALOG-IN OPEN FAILED - FS="
014800             FS-DIR-CATALOG
014900         GO TO 950000-ABEND-OPEN-ERROR.
015000     OPEN OUTPUT WORK-LIST.
015100     OPEN OUTPUT PURGE-LIST.
015200     MOVE ZERO TO WS-DIRS-READ-CNT WS-DIRS-ASSIGNED-CNT
015300                  WS-FILES-SELECTED-CNT WS-PURGE-DIR-CNT
015400                  WS-PURGE-FILE-CNT.
015500     MOVE "N" TO WS-DIR-ASSIGNED-SW.
015600     READ DIR-CATALOG-IN.
015700 100000-ENDN-OPEN-FILES.
015800     EXIT.
015900*----------------------------------------------------------------
016000*  200000  ONE ITERATION PER CATALOG ROW - A DIRECTORY-LEVEL ROW
016100*  (FILE-BASENAME BLANK) RE-HASHES AND RE-ASSIGNS, A FILE-LEVEL
016200*  ROW IS JUDGED AGAINST THE SELECTION RULE FOR THE DIRECTORY
016300*  CURRENTLY ASSIGNED TO THIS NODE.
016400*----------------------------------------------------------------
016500 200000-BEGN-WALK-CATALOG.
016600     ADD 1 TO WS-DIRS-READ-CNT.
016700     IF DC-FILE-BASENAME = SPACES
016800         PERFORM 220000-BEGN-EVAL-DIR-ROW
016900             THRU 220000-ENDN-EVAL-DIR-ROW
017000     ELSE
017100         PERFORM 230000-BEGN-EVAL-FILE-ROW
017200             THRU 230000-ENDN-EVAL-FILE-ROW.
017300     READ DIR-CATALOG-IN.
017400 200000-ENDN-WALK-CATALOG.
017500     EXIT.
017600*----------------------------------------------------------------
017700*  210000  DIRECTORY-PREFIX HASH.  THE FIRST TWO CHARACTERS OF
017800*  THE DIRECTORY NAME ARE EACH LOOKED UP IN THE CHARACTER-CODE
017900*  TABLE, COMBINED BY A SMALL MULTIPLY-AND-ADD, THEN REDUCED MOD
018000*  THE NODE COUNT BY DIVIDE ... REMAINDER - RESIDMTH.CBL'S WAY OF
018100*  TAKING A MODULUS WITHOUT AN INTRINSIC FUNCTION.
018200*----------------------------------------------------------------
018300 210000-BEGN-HASH-PREFIX.
018400     MOVE DC-DIR-PREFIX TO WS-DIR-PREFIX-PAIR.
018500     MOVE ZERO TO WS-HASH-CODE-1 WS-HASH-CODE-2.
018600     IF WS-DIR-PREFIX-1 NOT NUMERIC
018700         AND WS-DIR-PREFIX-1 NOT LOWER-CASE-ALPHA
018800         DISPLAY "RWRDPART - BAD DIR PREFIX CHAR 1 - DIR="
018900             DC-DIR-NAME.
019000     IF WS-DIR-PREFIX-2 NOT NUMERIC
019100         AND WS-DIR-PREFIX-2 NOT LOWER-CASE-ALPHA
019200         DISPLAY "RWRDPART - BAD DIR PREFIX CHAR 2 - DIR="
019300             DC-DIR-NAME.
019400     SET IDX-CC TO 1.
019500     SEARCH WS-CC-ENTRY
019600         WHEN WS-CC-CHAR (IDX-CC) = WS-DIR-PREFIX-1
019700             MOVE WS-CC-VALUE (IDX-CC) TO WS-HASH-CODE-1.
019800     SET IDX-CC TO 1.
019900     SEARCH WS-CC-ENTRY
020000         WHEN WS-CC-CHAR (IDX-CC) = WS-DIR-PREFIX-2
020100             MOVE WS-CC-VALUE (IDX-CC) TO WS-HASH-CODE-2.
020200     COMPUTE WS-HASH-ACCUM =
020300         (WS-HASH-CODE-1 * WS-HASH-MULTIPLIER-CONSTANT)
020400             + WS-HASH-CODE-2.
020500     DIVIDE WS-HASH-ACCUM BY RP-NODE-COUNT
020600         GIVING WS-HASH-QUOTIENT
020700         REMAINDER WS-HASH-REMAINDER.
020800 210000-ENDN-HASH-PREFIX.
020900     EXIT.
021000*----------------------------------------------------------------
021100*  220000  A DIRECTORY-LEVEL ROW.  RE-HASH, DECIDE WHETHER THIS
021200*  NODE OWNS THE DIRECTORY, THEN APPLY STALE-OUTPUT DELETION.
021225*  UNDER REPROCESS-ALL EVERY OUTPUT SUBDIRECTORY GOES, OWNED BY
021250*  THIS NODE OR NOT - A FULL RERUN STARTS CLEAN.  OTHERWISE AN
021275*  OUTPUT SUBDIRECTORY IS PURGED WHEN ITS INPUT COUNTERPART IS
021300*  GONE, WHETHER THE DIRECTORY IS STILL OWNED BY THIS NODE OR
021325*  WAS REASSIGNED TO ANOTHER ONE BY A NODE-COUNT CHANGE.  THE
021350*  REPROCESS-ALL CASE IS CHECKED FIRST AND IS EXCLUSIVE OF THE
021375*  OTHER TWO SO A ROW IS NEVER PURGED TWICE.
021500*----------------------------------------------------------------
021600 220000-BEGN-EVAL-DIR-ROW.
021700     PERFORM 210000-BEGN-HASH-PREFIX
021800         THRU 210000-ENDN-HASH-PREFIX.
021850     IF RP-REPROCESS-ALL-YES
021860         AND DC-OUTPUT-DIR-PRES
021870         MOVE DC-DIR-NAME    TO PL-DIR-NAME
021880         MOVE SPACES         TO PL-FILE-BASENAME
021890         MOVE "D"            TO PL-SCOPE
021893         WRITE PL-PURGE-ITEM
021896         ADD 1 TO WS-PURGE-DIR-CNT
021899     END-IF.
021900     IF WS-HASH-REMAINDER = RP-NODE-ID
022000         MOVE "Y" TO WS-DIR-ASSIGNED-SW
022100         IF DC-INPUT-DIR-PRES
022200             ADD 1 TO WS-DIRS-ASSIGNED-CNT
022300         END-IF
022320         IF NOT RP-REPROCESS-ALL-YES
022340             AND NOT DC-INPUT-DIR-PRES
022360             AND DC-OUTPUT-DIR-PRES
022380             MOVE DC-DIR-NAME    TO PL-DIR-NAME
022390             MOVE SPACES         TO PL-FILE-BASENAME
022393             MOVE "D"            TO PL-SCOPE
022396             WRITE PL-PURGE-ITEM
022398             ADD 1 TO WS-PURGE-DIR-CNT
022399         END-IF
022400     ELSE
022500         MOVE "N" TO WS-DIR-ASSIGNED-SW
022600         IF NOT RP-REPROCESS-ALL-YES
022650             AND DC-OUTPUT-DIR-PRES
022700             MOVE DC-DIR-NAME    TO PL-DIR-NAME
022800             MOVE SPACES         TO PL-FILE-BASENAME
022900             MOVE "D"            TO PL-SCOPE
023000             WRITE PL-PURGE-ITEM
023100             ADD 1 TO WS-PURGE-DIR-CNT
023200         END-IF
023300     END-IF.
023400 220000-ENDN-EVAL-DIR-ROW.
023500     EXIT.
023600*----------------------------------------------------------------
023700*  230000  A FILE-LEVEL ROW WITHIN THE LAST DIRECTORY SEEN.  IF
023800*  THE DIRECTORY DOES NOT BELONG TO THIS NODE THE ROW IS SKIPPED
023900*  ENTIRELY (ANOTHER NODE OWNS IT).  OTHERWISE THE FILE IS
024000*  SELECTED WHEN THE OUTPUT IS MISSING, OLDER THAN THE INPUT, OR
024100*  REPROCESS-ALL IS ON; A SURVIVING OUTPUT THAT NO LONGER HAS A
024200*  MATCHING INPUT IS FLAGGED FOR CLEAN-UP AS A STALE FILE.
024300*----------------------------------------------------------------
024400 230000-BEGN-EVAL-FILE-ROW.
024500     IF NOT DIR-IS-ASSIGNED
024600         GO TO 230000-ENDN-EVAL-FILE-ROW.
024700     IF NOT DC-INPUT-PRESENT
024800         IF DC-OUTPUT-PRESENT
024900             MOVE DC-DIR-NAME       TO PL-DIR-NAME
025000             MOVE DC-FILE-BASENAME  TO PL-FILE-BASENAME
025100             MOVE "F"               TO PL-SCOPE
025200             WRITE PL-PURGE-ITEM
025300             ADD 1 TO WS-PURGE-FILE-CNT
025400         END-IF
025500         GO TO 230000-ENDN-EVAL-FILE-ROW.
025600     END-IF.
025700     IF RP-REPROCESS-ALL-YES
025800         OR NOT DC-OUTPUT-PRESENT
025900         OR DC-OUTPUT-MTIME < DC-INPUT-MTIME
026000         MOVE DC-DIR-NAME          TO WL-DIR-NAME
026100         MOVE DC-FILE-BASENAME     TO WL-FILE-BASENAME
026300         MOVE "P"                  TO WL-ACTION
026400         WRITE WL-WORK-ITEM
026500         ADD 1 TO WS-FILES-SELECTED-CNT
026600     END-IF.
026700 230000-ENDN-EVAL-FILE-ROW.
026800     EXIT.
026900*----------------------------------------------------------------
027000*  900000  CLOSE UP AND SHOW THE OPERATOR WHAT WAS DONE.  SELECT
027010*  AND PURGE COUNTS ARE DISPLAYED SEPARATELY, PER THE 06-05-30
027020*  CHANGE BELOW - OPERATIONS WAS MISREADING A SINGLE COMBINED
027030*  COUNT AS "NOTHING SELECTED" WHEN IT WAS ACTUALLY A HEAVY
027040*  CLEAN-UP RUN WITH LITTLE NEW WORK.
027100*----------------------------------------------------------------
027200 900000-BEGN-CLOSE-FILES.
027300     CLOSE DIR-CATALOG-IN WORK-LIST PURGE-LIST.
027400     DISPLAY "RWRDPART - DIRECTORY ROWS READ    = "
027500         WS-DIRS-READ-CNT.
027600     DISPLAY "RWRDPART - DIRECTORIES ASSIGNED    = "
027700         WS-DIRS-ASSIGNED-CNT.
027800     DISPLAY "RWRDPART - FILES SELECTED          = "
027900         WS-FILES-SELECTED-CNT.
028000     DISPLAY "RWRDPART - STALE DIRECTORIES PURGED = "
028100         WS-PURGE-DIR-CNT.
028200     DISPLAY "RWRDPART - STALE FILES PURGED      = "
028300         WS-PURGE-FILE-CNT.
028400 900000-ENDN-CLOSE-FILES.
028500     EXIT.
028600*----------------------------------------------------------------
028700*  950000  A CONTROL-CARD OR CATALOG OPEN FAILURE IS UNRECOVERABLE
028800*  FOR THIS STEP - THERE IS NOTHING SENSIBLE TO PARTITION.
028900*----------------------------------------------------------------
029000 950000-ABEND-OPEN-ERROR.
029100     DISPLAY "RWRDPART - ABENDING, FILE OPEN FAILURE ABOVE".
029200     MOVE 16 TO RETURN-CODE.
029300     STOP RUN.
