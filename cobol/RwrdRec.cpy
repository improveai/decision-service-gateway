000100*----------------------------------------------------------------
000200*  RWRDREC  -  REWARDED DECISION OUTPUT RECORD, ONE PER DECISION.
000300*  157 BYTES OF DATA PER RECORD, FILLER PADS TO THE FIXED WIDTH.
000400*----------------------------------------------------------------
000500*  88-93   JK   ORIGINAL LAYOUT, LISTENER/REWARD JOIN JOB
000600*----------------------------------------------------------------
000700 FD  REWARDED-OUT
000800     LABEL RECORDS ARE STANDARD
000900     RECORDING MODE IS F.
001000
001100 01  RR-REWARDED-REC.
001200     03  RR-REWARD-KEY          PIC X(20).
001300     03  RR-MESSAGE-ID          PIC X(36).
001400     03  RR-HISTORY-ID          PIC X(36).
001500     03  RR-TIMESTAMP           PIC X(26).
001600     03  RR-MODEL               PIC X(20).
001700     03  RR-COUNT               PIC 9(05).
001800     03  RR-REWARD              PIC S9(7)V9(4)
001900                                SIGN IS LEADING SEPARATE.
002000     03  FILLER                 PIC X(02).
