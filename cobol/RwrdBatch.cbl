000100*----------------------------------------------------------------
000200*  RWRDBATCH  -  REWARD ASSIGNMENT BATCH DRIVER.
000300*  FOR EACH HISTORY FILE SELECTED BY RWRDPART, LOADS AND DEDUPS
000400*  THE HISTORY RECORDS, VALIDATES THEM, RUNS THE REWARD-
000500*  ASSIGNMENT ENGINE OVER THE CLEAN RECORDS, WRITES ONE REWARDED-
000600*  DECISION RECORD PER LISTENER TO THE REWARDED-OUT FILE, COPIES
000700*  UNPARSEABLE INPUT TO THE UNRECOVERABLE AREA, AND PRINTS THE
000800*  RUN-REPORT.
000900*----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. RWRDBATCH.
001200 AUTHOR. R D MERCER.
001300 INSTALLATION. DATA PROCESSING DIVISION.
001400 DATE-WRITTEN. 11/14/94.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
001700*----------------------------------------------------------------
001800*  CHANGE LOG
001900*----------------------------------------------------------------
002000*  94-11-14  RDM  0000  ORIGINAL CODING, REWARD ASSIGNMENT RERIGHT
002100*  94-11-30  RDM  0000  ADDED UNRECOVERABLE-AREA COPY FOR FILES
002200*                       THAT FAIL STRUCTURAL PARSE.
002300*  95-02-09  JK   0052  DECISION RECORDS WERE GETTING A NON-ZERO
002400*                       STARTING REWARD WHEN A PRIOR RUN'S ENTRY
002500*                       WAS LEFT IN THE LISTENER TABLE - TABLE IS
002600*                       NOW CLEARED AT THE TOP OF EVERY FILE.
002700*  95-07-21  JK   0066  EVENT RECORDS NOW UPDATE EVERY OPEN KEY,
002800*                       NOT JUST THE FIRST ONE BUILT.
002900*  96-04-03  RDM  0089  WINDOW TEST CORRECTED TO T + WINDOW < R,
003000*                       OFF-BY-ONE LET A BORDERLINE REWARD THROUGH
003100*  97-05-12  TLW  0127  HISTORY-ID MISMATCH NOW COUNTS AS INVALID
003200*                       INSTEAD OF ABENDING THE WHOLE FILE.
003300*  98-11-02  RDM  0149  Y2K - WS-TS-YYYY WIDENED TO 4 DIGITS, DAY-
003400*                       COUNT ARITHMETIC RECHECKED FOR 2000 LEAP.
003500*  99-06-18  TLW  0161  DUPLICATE MESSAGE-ID COUNT WAS INCLUDING
003600*                       THE FIRST (KEPT) OCCURRENCE - CORRECTED TO
003700*                       COUNT SECOND AND LATER OCCURRENCES ONLY.
003800*  00-09-25  JK   0174  ZERO REWARD-VALUE ON AN EVENT RECORD NOW
003900*                       DRAWS THE DEFAULT-EVENT-VALUE FROM THE
004000*                       CONTROL CARD INSTEAD OF STAYING ZERO.
004100*  02-03-08  RDM  0196  RUN-REPORT CONTROL TOTALS NOW ACCUMULATE
004200*                       ACROSS ALL FILES IN THE RUN, NOT PER FILE.
004300*  04-08-19  TLW  0223  RAISED WS-MAX-RECS-PER-GROUP FROM 200 TO
004400*                       500 - GROWTH IN LISTENER COUNTS PER FILE.
004500*  07-01-30  JK   0251  INVALID RECORD-TYPE NOW ABENDS THE STEP
004600*                       PER OPERATIONS REQUEST, WAS SILENTLY
004700*                       SKIPPING THE RECORD BEFORE.
004710*  09-04-14  TLW  0265  07-01-30 ADDED THE ABEND BUT VALIDATE-
004720*                       RECORDS WAS STILL SCREENING A BAD RECORD-
004730*                       TYPE OUT AS INVALID FIRST, SO THE ABEND
004740*                       PATH NEVER RAN.  RECORD-TYPE CHECK DROPPED
004750*                       FROM 232000 SO IT ACTUALLY REACHES 950000.
004760*  09-04-14  TLW  0266  HISTORY-ID CHECK IN 232000 COMPARED THE
004770*                       RECORD AGAINST WL-HISTORY-ID, A WORK-LIST
004780*                       FIELD RWRDPART NEVER SETS - CHECK NEVER
004790*                       FIRED.  NOW COMPARES EVERY RECORD AGAINST
004800*                       THE FIRST CLEAN RECORD'S HISTORY-ID IN THE
004810*                       SAME FILE, PER THE RERIGHT SPEC.
004820*  09-04-14  TLW  0267  UNRECOVERABLE-ERROR COUNT WAS BUMPED ONCE
004830*                       PER LINE COPIED TO THE UNRECOVERABLE AREA
004840*                       INSTEAD OF ONCE PER FILE - CORRECTED IN
004850*                       410000/412000.
004855*  09-04-14  TLW  0269  A FILE WITH MORE THAN WS-MAX-RECS-PER-
004856*                       GROUP CLEAN LINES WAS DROPPING THE EXCESS
004857*                       IN 220000 WITHOUT COUNTING IT ANYWHERE -
004858*                       420000 THEN ROLLED IT INTO THE UNIQUE-
004859*                       RECORD TOTAL AS IF IT HAD BEEN LOADED.
004860*                       NEW WS-OVERFLOW-CNT TRACKS THESE SO THEY
004861*                       COUNT AS INVALID AND DROP OUT OF UNIQUE.
004863*  09-04-14  TLW  0270  232000 WAS INVALIDATING A RWRDS RECORD
004864*                       FOR CARRYING THE DOCUMENTED DEFAULT
004865*                       REWARD-KEY (BLANK) - SEE 350000.  NO
004866*                       DEFAULT-KEY EVENT COULD EVER REACH THE
004867*                       ENGINE.  BLANK-KEY CHECK DROPPED.
004869*  09-04-14  TLW  0271  A 16TH DISTINCT REWARD-KEY, OR A 151ST
004870*                       LISTENER UNDER ONE KEY, WAS WRITING PAST
004871*                       THE END OF WS-REWARD-KEY-TABLE OR
004872*                       RK-LISTENER RESPECTIVELY WITH NO BOUNDS
004873*                       CHECK AT ALL.  350000/310000/320000 NOW
004874*                       REFUSE THE WRITE AND COUNT IT INVALID.
004875*----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS DIGIT-CHAR IS "0" THRU "9"
005600     UPSI-0 IS SW-SUPPRESS-UNRECOVER.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT RUNPARM-CARD  ASSIGN TO "RUNPARM"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-RUNPARM-CARD.
006200     SELECT WORK-LIST ASSIGN TO "WRKLIST"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-WORK-LIST.
006500     SELECT HISTORY-IN ASSIGN TO WS-HISTORY-FILE-NAME
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-HISTORY-IN.
006800     SELECT REWARDED-OUT ASSIGN TO WS-REWARDED-FILE-NAME
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-REWARDED-OUT.
007100     SELECT UNRECOVER-OUT ASSIGN TO WS-UNRECOVER-FILE-NAME
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-UNRECOVER-OUT.
007400     SELECT RUN-REPORT ASSIGN TO "RUNRPT"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-RUN-REPORT.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 COPY PARMCARD.
008000 COPY WRKLIST.
008100 COPY HISTREC.
008200 COPY RWRDREC.
008300 FD  UNRECOVER-OUT
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600 01  UR-UNRECOVER-LINE           PIC X(177).
008700 COPY RPTLINE.
008800 WORKING-STORAGE SECTION.
008900 77  FS-RUNPARM-CARD             PIC X(02)  VALUE SPACES.
009000     88  FS-RUNPARM-OK           VALUE "00".
009100 77  FS-WORK-LIST                PIC X(02)  VALUE SPACES.
009200     88  FS-WORK-LIST-OK         VALUE "00".
009300     88  FS-WORK-LIST-EOF        VALUE "10".
009400 77  FS-HISTORY-IN               PIC X(02)  VALUE SPACES.
009500     88  FS-HISTORY-IN-OK        VALUE "00".
009600     88  FS-HISTORY-IN-EOF       VALUE "10".
009700 77  FS-REWARDED-OUT             PIC X(02)  VALUE SPACES.
009800     88  FS-REWARDED-OUT-OK      VALUE "00".
009900 77  FS-UNRECOVER-OUT            PIC X(02)  VALUE SPACES.
010000     88  FS-UNRECOVER-OUT-OK     VALUE "00".
010100 77  FS-RUN-REPORT               PIC X(02)  VALUE SPACES.
010200     88  FS-RUN-REPORT-OK        VALUE "00".
010300 COPY RUNPARM.
010400 COPY CTLTOTS.
010500 01  WS-CURRENT-FILE-NAMES.
010600     03  WS-HISTORY-FILE-NAME    PIC X(34).
010700     03  WS-REWARDED-FILE-NAME   PIC X(34).
010800     03  WS-UNRECOVER-FILE-NAME  PIC X(34).
010900 01  WS-FILE-CAPACITY-CONSTANTS.
011000     03  WS-MAX-RECS-PER-GROUP   PIC 9(03)  COMP VALUE 500.
011100     03  WS-MAX-REWARD-KEYS      PIC 9(02)  COMP VALUE 15.
011200     03  WS-MAX-LISTEN-PER-KEY   PIC 9(03)  COMP VALUE 150.
011300     03  FILLER                  PIC X(04).
011400 01  WS-FILE-COUNTERS.
011500     03  WS-RECS-READ-CNT        PIC 9(07)  COMP.
011600     03  WS-CLEAN-COUNT          PIC 9(03)  COMP.
011700     03  WS-DUPLICATE-CNT        PIC 9(07)  COMP.
011800     03  WS-INVALID-CNT          PIC 9(07)  COMP.
011850     03  WS-OVERFLOW-CNT         PIC 9(07)  COMP.
011900     03  WS-DECISION-CNT         PIC 9(07)  COMP.
012000     03  WS-FILE-REWARD-TOTAL    PIC S9(9)V9(4)
012100                                 SIGN IS LEADING SEPARATE.
012200     03  WS-PARSE-ERROR-SW       PIC X(01).
012300         88  WS-PARSE-ERROR      VALUE "Y".
012400 01  WS-RAW-HIST-LINE            PIC X(189).
012500 01  WS-RAW-HIST-LINE-R REDEFINES WS-RAW-HIST-LINE.
012600     03  WS-RAW-MESSAGE-ID       PIC X(36).
012700     03  WS-RAW-HISTORY-ID       PIC X(36).
012800     03  WS-RAW-TIMESTAMP        PIC X(26).
012900     03  WS-RAW-RECORD-TYPE      PIC X(10).
013000     03  WS-RAW-MODEL            PIC X(20).
013100     03  WS-RAW-REWARD-KEY       PIC X(20).
013200     03  WS-RAW-REWARD-VALUE     PIC X(12).
013300     03  WS-RAW-REWARD-VALUE-R REDEFINES WS-RAW-REWARD-VALUE.
013400         05  WS-RRV-SIGN         PIC X(01).
013500         05  WS-RRV-DIGITS       PIC X(11).
013600     03  WS-RAW-COUNT            PIC X(05).
013700     03  FILLER                  PIC X(24).
013800 01  WS-TS-TEXT                  PIC X(26).
013900 01  WS-TS-TEXT-R REDEFINES WS-TS-TEXT.
014000     03  WS-TS-YYYY               PIC 9(04).
014100     03  WS-TS-SEP1               PIC X(01).
014200     03  WS-TS-MM                 PIC 9(02).
014300     03  WS-TS-SEP2               PIC X(01).
014400     03  WS-TS-DD                 PIC 9(02).
014500     03  WS-TS-SEPT               PIC X(01).
014600     03  WS-TS-HH                 PIC 9(02).
014700     03  WS-TS-SEP3               PIC X(01).
014800     03  WS-TS-MIN                PIC 9(02).
014900     03  WS-TS-SEP4               PIC X(01).
015000     03  WS-TS-SS                 PIC 9(02).
015100     03  WS-TS-SEP5               PIC X(01).
015200     03  WS-TS-FRAC               PIC 9(06).
015300 01  WS-DATE-WORK.
015400     03  WS-YEAR-M1               PIC 9(04)  COMP.
015500     03  WS-LEAP-Q4               PIC 9(04)  COMP.
015600     03  WS-LEAP-R4               PIC 9(04)  COMP.
015700     03  WS-LEAP-Q100             PIC 9(04)  COMP.
015800     03  WS-LEAP-R100             PIC 9(04)  COMP.
015900     03  WS-LEAP-Q400             PIC 9(04)  COMP.
016000     03  WS-LEAP-R400             PIC 9(04)  COMP.
016100     03  WS-LEAP-DAYS-BEFORE      PIC 9(05)  COMP.
016200     03  WS-YEAR-R4               PIC 9(04)  COMP.
016300     03  WS-YEAR-R100             PIC 9(04)  COMP.
016400     03  WS-YEAR-R400             PIC 9(04)  COMP.
016500     03  WS-CURRENT-YEAR-LEAP-SW  PIC X(01).
016600         88  WS-CURRENT-YEAR-LEAP VALUE "Y".
016700     03  WS-CUM-MONTH-DAYS        PIC 9(03)  COMP.
016800     03  WS-ABS-DAYS              PIC 9(07)  COMP.
016900     03  WS-TOTAL-SECS            PIC S9(11)V9(6)
017000                                   SIGN IS LEADING SEPARATE.
017100     03  FILLER                   PIC X(04).
017200 01  WS-MONTH-TABLE-ENTRIES.
017300     03  FILLER PIC 9(02) VALUE 1.  03 FILLER PIC 9(03) VALUE 0.
017400     03  FILLER PIC 9(02) VALUE 2.  03 FILLER PIC 9(03) VALUE 31.
017500     03  FILLER PIC 9(02) VALUE 3.  03 FILLER PIC 9(03) VALUE 59.
017600     03  FILLER PIC 9(02) VALUE 4.  03 FILLER PIC 9(03) VALUE 90.
017700     03  FILLER PIC 9(02) VALUE 5.  03 FILLER PIC 9(03) VALUE 120.
017800     03  FILLER PIC 9(02) VALUE 6.  03 FILLER PIC 9(03) VALUE 151.
017900     03  FILLER PIC 9(02) VALUE 7.  03 FILLER PIC 9(03) VALUE 181.
018000     03  FILLER PIC 9(02) VALUE 8.  03 FILLER PIC 9(03) VALUE 212.
018100     03  FILLER PIC 9(02) VALUE 9.  03 FILLER PIC 9(03) VALUE 243.
018200     03  FILLER PIC 9(02) VALUE 10. 03 FILLER PIC 9(03) VALUE 273.
018300     03  FILLER PIC 9(02) VALUE 11. 03 FILLER PIC 9(03) VALUE 304.
018400     03  FILLER PIC 9(02) VALUE 12. 03 FILLER PIC 9(03) VALUE 334.
018500 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-ENTRIES.
018600     03  WS-MONTH-ENTRY OCCURS 12 TIMES
018700                ASCENDING KEY WS-MONTH-NUMBER
018800                INDEXED BY IDX-MONTH.
018900         05  WS-MONTH-NUMBER      PIC 9(02).
019000         05  WS-MONTH-CUM-DAYS    PIC 9(03).
019100 01  WS-CLEAN-RECORD-TABLE.
019200     03  WS-CLEAN-ENTRY OCCURS 1 TO 500 TIMES
019300                DEPENDING ON WS-CLEAN-COUNT
019400                INDEXED BY IDX-CLEAN.
019500         05  CR-MESSAGE-ID        PIC X(36).
019600         05  CR-HISTORY-ID        PIC X(36).
019700         05  CR-TIMESTAMP         PIC X(26).
019800         05  CR-TIMESTAMP-SECS    PIC S9(11)V9(6)
019900                                  SIGN IS LEADING SEPARATE.
020000         05  CR-RECORD-TYPE       PIC X(10).
020100         05  CR-MODEL             PIC X(20).
020200         05  CR-REWARD-KEY        PIC X(20).
020300         05  CR-REWARD-VALUE      PIC S9(7)V9(4)
020400                                  SIGN IS LEADING SEPARATE.
020500         05  CR-COUNT             PIC 9(05).
020600         05  CR-VALID-SW          PIC X(01).
020700             88  CR-IS-VALID      VALUE "Y".
020800 01  WS-SEEN-TABLE.
020900     03  WS-SEEN-MESSAGE-ID OCCURS 1 TO 500 TIMES
021000                DEPENDING ON WS-CLEAN-COUNT
021100                INDEXED BY IDX-SEEN
021200                PIC X(36).
021300 01  WS-REWARD-KEY-TABLE.
021400     03  WS-KEY-COUNT             PIC 9(02)  COMP.
021500     03  RK-KEY-ENTRY OCCURS 15 TIMES
021600                INDEXED BY IDX-KEY.
021700         05  RK-KEY               PIC X(20).
021800         05  RK-LISTENER-COUNT    PIC 9(03)  COMP.
021900         05  RK-LISTENER OCCURS 150 TIMES
022000                    INDEXED BY IDX-LSTN.
022100             07  LS-MESSAGE-ID    PIC X(36).
022200             07  LS-HISTORY-ID    PIC X(36).
022300             07  LS-TIMESTAMP     PIC X(26).
022400             07  LS-TIMESTAMP-SECS PIC S9(11)V9(6)
022500                                  SIGN IS LEADING SEPARATE.
022600             07  LS-MODEL         PIC X(20).
022700             07  LS-COUNT         PIC 9(05).
022800             07  LS-REWARD        PIC S9(7)V9(4)
022900                                  SIGN IS LEADING SEPARATE.
023000             07  LS-ACTIVE-SW     PIC X(01).
023100                 88  LS-IS-ACTIVE VALUE "Y".
023200 01  WS-MISC-WORK.
023300     03  WS-RUNDATE-RAW           PIC 9(08).
023400     03  WS-RUNDATE-RAW-R REDEFINES WS-RUNDATE-RAW.
023500         05  WS-RUNDATE-YYYY      PIC 9(04).
023600         05  WS-RUNDATE-MM        PIC 9(02).
023700         05  WS-RUNDATE-DD        PIC 9(02).
023800     03  WS-HEADING-RUNDATE       PIC X(10).
023900     03  WS-HEADING-RUNDATE-R REDEFINES WS-HEADING-RUNDATE.
024000         05  WS-HRD-YYYY          PIC 9(04).
024100         05  WS-HRD-DASH1         PIC X(01).
024200         05  WS-HRD-MM            PIC 9(02).
024300         05  WS-HRD-DASH2         PIC X(01).
024400         05  WS-HRD-DD            PIC 9(02).
024500     03  WS-FOUND-KEY-SW          PIC X(01).
024600         88  WS-FOUND-KEY         VALUE "Y".
024620     03  WS-KEY-TABLE-FULL-SW     PIC X(01).
024630         88  WS-KEY-TABLE-FULL    VALUE "Y".
024650     03  WS-GROUP-HISTORY-ID      PIC X(36).
024700     03  FILLER                   PIC X(03).
024800*----------------------------------------------------------------
024900 PROCEDURE DIVISION.
025000*----------------------------------------------------------------
025100 MAIN-PARAGRAPH.
025200     PERFORM 100000-BEGN-INIT-RUN
025300         THRU 100000-ENDN-INIT-RUN.
025400     PERFORM 200000-BEGN-PROCESS-WORKLIST
025500         THRU 200000-ENDN-PROCESS-WORKLIST
025600         UNTIL FS-WORK-LIST-EOF.
025700     PERFORM 900000-BEGN-FINISH-RUN
025800         THRU 900000-ENDN-FINISH-RUN.
025900     STOP RUN.
026000*----------------------------------------------------------------
026100*  100000  READ THE CONTROL CARD, OPEN THE WORK-LIST AND THE
026200*  RUN-REPORT, AND PRINT THE REPORT HEADING.
026300*----------------------------------------------------------------
026400 100000-BEGN-INIT-RUN.
026500     OPEN INPUT RUNPARM-CARD.
026600     IF NOT FS-RUNPARM-OK
026700         DISPLAY "RWRDBATCH - RUNPARM-CARD OPEN FAILED - FS="
026800             FS-RUNPARM-CARD
026900         GO TO 950000-ABEND-INVALID-TYPE.
027000     READ RUNPARM-CARD INTO RP-RUN-PARAMETERS.
027100     MOVE PC-NODE-ID             TO RP-NODE-ID.
027200     MOVE PC-NODE-COUNT          TO RP-NODE-COUNT.
027300     MOVE PC-REPROCESS-ALL       TO RP-REPROCESS-ALL.
027400     MOVE PC-REWARD-WINDOW-SECS  TO RP-REWARD-WINDOW-SECS.
027500     MOVE PC-DEFAULT-EVENT-VALUE TO RP-DEFAULT-EVENT-VALUE.
027600     CLOSE RUNPARM-CARD.
027700     OPEN INPUT WORK-LIST.
027800     IF NOT FS-WORK-LIST-OK
027900         DISPLAY "RWRDBATCH - WORK-LIST OPEN FAILED - FS="
028000             FS-WORK-LIST
028100         GO TO 950000-ABEND-INVALID-TYPE.
028200     OPEN OUTPUT RUN-REPORT.
028300     MOVE ZERO TO CT-UNIQUE-RECORD-CNT CT-DUPLICATE-REC-CNT
028400                  CT-INVALID-RECORD-CNT CT-UNRECOV-ERROR-CNT
028500                  CT-DECISION-CNT.
028600     MOVE ZERO TO CT-TOTAL-REWARD.
028700     ACCEPT WS-RUNDATE-RAW FROM DATE YYYYMMDD.
028800     MOVE WS-RUNDATE-YYYY TO WS-HRD-YYYY.
028900     MOVE WS-RUNDATE-MM   TO WS-HRD-MM.
029000     MOVE WS-RUNDATE-DD   TO WS-HRD-DD.
029100     MOVE "-" TO WS-HRD-DASH1 WS-HRD-DASH2.
029200     MOVE "RWRDBATCH" TO RL-H1-PROGRAM.
029300     MOVE WS-HEADING-RUNDATE TO RL-H1-RUNDATE.
029400     WRITE RL-HEADING-1.
029500     MOVE RP-NODE-ID    TO RL-H2-NODE-ID.
029600     MOVE RP-NODE-COUNT TO RL-H2-NODE-COUNT.
029700     WRITE RL-HEADING-2.
029800     READ WORK-LIST.
029900 100000-ENDN-INIT-RUN.
030000     EXIT.
030100*----------------------------------------------------------------
030200*  200000  ONE ITERATION PER SELECTED FILE - LOAD/DEDUP, VALIDATE,
030300*  RUN THE ENGINE, WRITE THE REWARDED-OUT RECORDS AND THE FILE'S
030400*  RUN-REPORT DETAIL LINE.
030500*----------------------------------------------------------------
030600 200000-BEGN-PROCESS-WORKLIST.
030700     STRING WL-DIR-NAME   DELIMITED BY SPACE
030800            "."           DELIMITED BY SIZE
030900            WL-FILE-BASENAME DELIMITED BY SPACE
031000         INTO WS-HISTORY-FILE-NAME.
031100     MOVE WS-HISTORY-FILE-NAME TO WS-REWARDED-FILE-NAME
031200                                  WS-UNRECOVER-FILE-NAME.
031300     MOVE ZERO TO WS-CLEAN-COUNT WS-DUPLICATE-CNT
031400                  WS-INVALID-CNT WS-DECISION-CNT WS-KEY-COUNT
031450                  WS-OVERFLOW-CNT
031500                  WS-RECS-READ-CNT.
031600     MOVE ZERO TO WS-FILE-REWARD-TOTAL.
031700     MOVE "N" TO WS-PARSE-ERROR-SW.
031800     PERFORM 210000-BEGN-LOAD-DEDUP-FILE
031900         THRU 210000-ENDN-LOAD-DEDUP-FILE.
032000     PERFORM 230000-BEGN-VALIDATE-RECORDS
032100         THRU 230000-ENDN-VALIDATE-RECORDS.
032200     PERFORM 300000-BEGN-RUN-ENGINE
032300         THRU 300000-ENDN-RUN-ENGINE.
032400     PERFORM 400000-BEGN-WRITE-REWARDED-OUT
032500         THRU 400000-ENDN-WRITE-REWARDED-OUT.
032600     IF WS-PARSE-ERROR
032700         PERFORM 410000-BEGN-WRITE-UNRECOVERABLE
032800             THRU 410000-ENDN-WRITE-UNRECOVERABLE.
032900     PERFORM 420000-BEGN-FILE-DETAIL-LINE
033000         THRU 420000-ENDN-FILE-DETAIL-LINE.
033100     ADD WS-DUPLICATE-CNT  TO CT-DUPLICATE-REC-CNT.
033200     ADD WS-INVALID-CNT    TO CT-INVALID-RECORD-CNT.
033300     ADD WS-DECISION-CNT   TO CT-DECISION-CNT.
033400     ADD WS-FILE-REWARD-TOTAL TO CT-TOTAL-REWARD.
033500     READ WORK-LIST.
033600 200000-ENDN-PROCESS-WORKLIST.
033700     EXIT.
033800*----------------------------------------------------------------
033900*  210000  OPEN THIS FILE'S HISTORY-IN AND READ EVERY LINE, ALSO
034000*  KEEPING A RAW COPY FOR THE UNRECOVERABLE AREA IN CASE THE FILE
034100*  TURNS OUT TO BE STRUCTURALLY BAD.  A RECORD WHOSE MESSAGE-ID
034200*  HAS ALREADY BEEN SEEN IN THIS FILE IS A DUPLICATE - THE FIRST
034300*  OCCURRENCE WINS AND LATER OCCURRENCES ARE DROPPED.
034400*----------------------------------------------------------------
034500 210000-BEGN-LOAD-DEDUP-FILE.
034600     OPEN INPUT HISTORY-IN.
034700     IF NOT FS-HISTORY-IN-OK
034800         DISPLAY "RWRDBATCH - HISTORY-IN OPEN FAILED - FS="
034900             FS-HISTORY-IN
035000         MOVE "Y" TO WS-PARSE-ERROR-SW
035100         GO TO 210000-ENDN-LOAD-DEDUP-FILE.
035200     READ HISTORY-IN INTO WS-RAW-HIST-LINE.
035300     PERFORM 212000-BEGN-READ-AND-PARSE
035400         THRU 212000-ENDN-READ-AND-PARSE
035500         UNTIL FS-HISTORY-IN-EOF.
035600     CLOSE HISTORY-IN.
035700 210000-ENDN-LOAD-DEDUP-FILE.
035800     EXIT.
035900*----------------------------------------------------------------
036000*  212000  ONE ITERATION OF THE READ LOOP - PARSE THE LINE JUST
036100*  READ, THEN PULL THE NEXT ONE IN READY FOR THE LOOP TEST.
036200*----------------------------------------------------------------
036300 212000-BEGN-READ-AND-PARSE.
036400     ADD 1 TO WS-RECS-READ-CNT.
036500     PERFORM 220000-BEGN-PARSE-ONE-RECORD
036600         THRU 220000-ENDN-PARSE-ONE-RECORD.
036700     READ HISTORY-IN INTO WS-RAW-HIST-LINE.
036800 212000-ENDN-READ-AND-PARSE.
036900     EXIT.
037000*----------------------------------------------------------------
037100*  220000  STRUCTURALLY PARSE ONE RAW LINE AND, IF IT CHECKS OUT,
037200*  APPLY THE DEDUP TEST AND ADD IT TO THE CLEAN-RECORD TABLE.  A
037300*  LINE THAT DOES NOT CARRY A WELL-FORMED TIMESTAMP OR NUMERIC
037400*  COUNT/REWARD-VALUE MARKS THE WHOLE FILE UNRECOVERABLE.
037500*  09-04-14 TLW 0269 A LINE ARRIVING AFTER THE CLEAN-RECORD TABLE
037520*                    IS ALREADY FULL USED TO FALL OUT HERE WITHOUT
037540*                    BEING COUNTED ANYWHERE - THE RUN-REPORT THEN
037560*                    SHOWED IT AS "UNIQUE" IN 420000 BECAUSE IT
037580*                    NEVER WENT INTO WS-DUPLICATE-CNT EITHER.  IT
037590*                    NOW ADDS TO WS-INVALID-CNT LIKE ANY OTHER
037593*                    LINE THAT NEVER REACHES THE TABLE, AND
037595*                    SEPARATELY TO WS-OVERFLOW-CNT SO 420000 CAN
037597*                    BACK IT OUT OF THE UNIQUE-RECORD ROLLUP TOO.
037598*----------------------------------------------------------------
037600 220000-BEGN-PARSE-ONE-RECORD.
037700     MOVE WS-RAW-TIMESTAMP TO WS-TS-TEXT.
037800     IF WS-TS-SEP1 NOT = "-" OR WS-TS-SEP2 NOT = "-"
037900         OR WS-TS-SEPT NOT = "T" OR WS-TS-SEP3 NOT = ":"
038000         OR WS-TS-SEP4 NOT = ":" OR WS-TS-SEP5 NOT = "."
038100         OR WS-TS-YYYY NOT NUMERIC OR WS-TS-MM NOT NUMERIC
038200         OR WS-TS-DD NOT NUMERIC OR WS-TS-HH NOT NUMERIC
038300         OR WS-TS-MIN NOT NUMERIC OR WS-TS-SS NOT NUMERIC
038400         OR WS-TS-FRAC NOT NUMERIC
038500         OR WS-RAW-COUNT NOT NUMERIC
038600         OR (WS-RRV-SIGN NOT = "+" AND WS-RRV-SIGN NOT = "-")
038700         OR WS-RRV-DIGITS NOT DIGIT-CHAR
038800         MOVE "Y" TO WS-PARSE-ERROR-SW
038900         GO TO 220000-ENDN-PARSE-ONE-RECORD.
039000     IF WS-CLEAN-COUNT NOT LESS WS-MAX-RECS-PER-GROUP
039050         ADD 1 TO WS-INVALID-CNT WS-OVERFLOW-CNT
039100         GO TO 220000-ENDN-PARSE-ONE-RECORD.
039200     SET IDX-SEEN TO 1.
039300     MOVE "N" TO WS-FOUND-KEY-SW.
039400     PERFORM 222000-BEGN-CHECK-DUPLICATE
039500         THRU 222000-ENDN-CHECK-DUPLICATE
039600         WS-CLEAN-COUNT TIMES.
039700     IF WS-FOUND-KEY
039800         ADD 1 TO WS-DUPLICATE-CNT
039900         GO TO 220000-ENDN-PARSE-ONE-RECORD.
040000     ADD 1 TO WS-CLEAN-COUNT.
040100     SET IDX-CLEAN TO WS-CLEAN-COUNT.
040200     SET IDX-SEEN  TO WS-CLEAN-COUNT.
040300     MOVE WS-RAW-MESSAGE-ID  TO WS-SEEN-MESSAGE-ID (IDX-SEEN).
040400     MOVE WS-RAW-MESSAGE-ID  TO CR-MESSAGE-ID  (IDX-CLEAN).
040500     MOVE WS-RAW-HISTORY-ID  TO CR-HISTORY-ID  (IDX-CLEAN).
040600     MOVE WS-RAW-TIMESTAMP   TO CR-TIMESTAMP   (IDX-CLEAN).
040700     MOVE WS-RAW-RECORD-TYPE TO CR-RECORD-TYPE (IDX-CLEAN).
040800     MOVE WS-RAW-MODEL       TO CR-MODEL       (IDX-CLEAN).
040900     MOVE WS-RAW-REWARD-KEY  TO CR-REWARD-KEY  (IDX-CLEAN).
041000     MOVE WS-RAW-REWARD-VALUE TO CR-REWARD-VALUE (IDX-CLEAN).
041100     MOVE WS-RAW-COUNT       TO CR-COUNT       (IDX-CLEAN).
041200     MOVE "N"                TO CR-VALID-SW    (IDX-CLEAN).
041300     PERFORM 240000-BEGN-TIMESTAMP-TO-SECS
041400         THRU 240000-ENDN-TIMESTAMP-TO-SECS.
041500     MOVE WS-TOTAL-SECS TO CR-TIMESTAMP-SECS (IDX-CLEAN).
041600 220000-ENDN-PARSE-ONE-RECORD.
041700     EXIT.
041800*----------------------------------------------------------------
041900*  222000  ONE ENTRY OF THE SEEN-MESSAGE-ID TABLE AGAINST THE
042000*  CURRENT RAW LINE'S MESSAGE-ID.  99-06-18 - ONLY THE SECOND
042010*  AND LATER OCCURRENCE OF A MESSAGE-ID COUNTS AS A DUPLICATE,
042020*  SO THIS PARAGRAPH IS NEVER RUN AGAINST THE LINE THAT FIRST
042030*  ADDED THE TABLE ENTRY - SEE 220000, WHICH DRIVES THE TABLE
042040*  AND THE CLEAN-RECORD ADD TOGETHER.
042100*----------------------------------------------------------------
042200 222000-BEGN-CHECK-DUPLICATE.
042300     IF WS-SEEN-MESSAGE-ID (IDX-SEEN) = WS-RAW-MESSAGE-ID
042400         MOVE "Y" TO WS-FOUND-KEY-SW
042500     END-IF.
042600     SET IDX-SEEN UP BY 1.
042700 222000-ENDN-CHECK-DUPLICATE.
042800     EXIT.
042900*----------------------------------------------------------------
043000*  230000  REQUIRED-FIELD AND DECISION/REWARDS-SPECIFIC CHECKS,
043025*  PLUS THE HISTORY-ID-MUST-MATCH-THE-GROUP CHECK.  THE FIRST
043050*  CLEAN RECORD IN THE FILE ESTABLISHES THE GROUP'S HISTORY-ID -
043075*  THE REFERENCE JOB CHECKS A DIGEST OF THE ID AGAINST THE FILE
043100*  GROUP NAME, WE HAVE NO DIGEST HERE SO WE FALL BACK TO
043125*  INTERNAL AGREEMENT ACROSS THE FILE ITSELF.  RECORD-TYPE IS
043150*  NOT CHECKED HERE ANY LONGER - SEE THE 07-01-30 LOG ENTRY AND
043175*  950000 BELOW.  A RECORD FAILING ANY CHECK HERE STAYS OUT OF
043200*  THE ENGINE.
043300*----------------------------------------------------------------
043400 230000-BEGN-VALIDATE-RECORDS.
043500     SET IDX-CLEAN TO 1.
043525     MOVE SPACES TO WS-GROUP-HISTORY-ID.
043550     IF WS-CLEAN-COUNT > ZERO
043575         MOVE CR-HISTORY-ID (1) TO WS-GROUP-HISTORY-ID
043590     END-IF.
043600     PERFORM 232000-BEGN-VALIDATE-ONE-RECORD
043700         THRU 232000-ENDN-VALIDATE-ONE-RECORD
043800         WS-CLEAN-COUNT TIMES.
043900 230000-ENDN-VALIDATE-RECORDS.
044000     EXIT.
044100*----------------------------------------------------------------
044200*  232000  APPLY EVERY CHECK TO THE ONE CLEAN-RECORD ENTRY NOW IN
044300*  IDX-CLEAN.  RECORD-TYPE ITSELF IS NOT JUDGED HERE - AN
044325*  UNRECOGNISED TYPE IS NOT A BAD RECORD, IT IS A BAD STEP, AND
044350*  IS CAUGHT BY THE ENGINE DISPATCH AT 302000/950000 INSTEAD.
044360*  09-04-14  TLW  0270  A BLANK REWARD-KEY ON A RWRDS RECORD IS
044365*                       NOT BAD DATA - IT IS THE DOCUMENTED
044370*                       DEFAULT KEY, AND 350000 ALREADY FILES A
044375*                       DEFAULT-KEY LISTENER UNDER RK-KEY =
044380*                       SPACES.  THE OLD BLANK-KEY CHECK BELOW WAS
044385*                       FAILING EVERY DEFAULT-KEY RWRDS RECORD, SO
044390*                       NO EVENT COULD EVER CREDIT A DEFAULT-KEY
044395*                       DECISION.  DROPPED.
044400*----------------------------------------------------------------
044500 232000-BEGN-VALIDATE-ONE-RECORD.
044600     MOVE "Y" TO CR-VALID-SW (IDX-CLEAN).
044700     IF CR-MESSAGE-ID (IDX-CLEAN) = SPACES
044800         OR CR-HISTORY-ID (IDX-CLEAN) = SPACES
044900         OR CR-TIMESTAMP (IDX-CLEAN)  = SPACES
045400         MOVE "N" TO CR-VALID-SW (IDX-CLEAN)
045500     END-IF.
045600     IF CR-RECORD-TYPE (IDX-CLEAN) = "decision  "
045700         AND (CR-MODEL (IDX-CLEAN) = SPACES
045800              OR CR-COUNT (IDX-CLEAN) = ZERO)
045900         MOVE "N" TO CR-VALID-SW (IDX-CLEAN)
046000     END-IF.
046500     IF CR-HISTORY-ID (IDX-CLEAN) NOT = WS-GROUP-HISTORY-ID
046700         MOVE "N" TO CR-VALID-SW (IDX-CLEAN)
046800     END-IF.
046900     IF NOT CR-IS-VALID (IDX-CLEAN)
047000         ADD 1 TO WS-INVALID-CNT
047100     END-IF.
047200     SET IDX-CLEAN UP BY 1.
047300 232000-ENDN-VALIDATE-ONE-RECORD.
047400     EXIT.
047500*----------------------------------------------------------------
047600*  240000  TURN THE 26-BYTE ISO TIMESTAMP NOW SITTING IN WS-TS-
047700*  TEXT INTO COMPARABLE ELAPSED SECONDS.  YEAR*365 PLUS LEAP DAYS
047800*  BEFORE THE YEAR (BY RESIDUES ON 4, 100 AND 400, THE SAME WAY
047900*  VAL_DATE.CBL TESTS FOR A LEAP YEAR) PLUS THE MONTH'S CUMULATIVE
048000*  DAY COUNT PLUS DAY-OF-MONTH GIVES AN ABSOLUTE DAY NUMBER; THE
048100*  RESULT ONLY HAS TO BE INTERNALLY CONSISTENT, NOT A TRUE EPOCH.
048200*----------------------------------------------------------------
048300 240000-BEGN-TIMESTAMP-TO-SECS.
048400     SUBTRACT 1 FROM WS-TS-YYYY GIVING WS-YEAR-M1.
048500     DIVIDE WS-YEAR-M1 BY 4 GIVING WS-LEAP-Q4
048600         REMAINDER WS-LEAP-R4.
048700     DIVIDE WS-YEAR-M1 BY 100 GIVING WS-LEAP-Q100
048800         REMAINDER WS-LEAP-R100.
048900     DIVIDE WS-YEAR-M1 BY 400 GIVING WS-LEAP-Q400
049000         REMAINDER WS-LEAP-R400.
049100     COMPUTE WS-LEAP-DAYS-BEFORE =
049200         WS-LEAP-Q4 - WS-LEAP-Q100 + WS-LEAP-Q400.
049300     DIVIDE WS-TS-YYYY BY 4 GIVING WS-LEAP-Q4
049400         REMAINDER WS-YEAR-R4.
049500     DIVIDE WS-TS-YYYY BY 100 GIVING WS-LEAP-Q4
049600         REMAINDER WS-YEAR-R100.
049700     DIVIDE WS-TS-YYYY BY 400 GIVING WS-LEAP-Q4
049800         REMAINDER WS-YEAR-R400.
049900     IF (WS-YEAR-R4 = ZERO AND WS-YEAR-R100 NOT = ZERO)
050000         OR WS-YEAR-R400 = ZERO
050100         MOVE "Y" TO WS-CURRENT-YEAR-LEAP-SW
050200     ELSE
050300         MOVE "N" TO WS-CURRENT-YEAR-LEAP-SW
050400     END-IF.
050500     SET IDX-MONTH TO 1.
050600     MOVE ZERO TO WS-CUM-MONTH-DAYS.
050700     SEARCH WS-MONTH-ENTRY
050800         WHEN WS-MONTH-NUMBER (IDX-MONTH) = WS-TS-MM
050900             MOVE WS-MONTH-CUM-DAYS (IDX-MONTH)
051000                 TO WS-CUM-MONTH-DAYS.
051100     IF WS-TS-MM > 2 AND WS-CURRENT-YEAR-LEAP
051200         ADD 1 TO WS-CUM-MONTH-DAYS.
051300     COMPUTE WS-ABS-DAYS =
051400         (WS-TS-YYYY * 365) + WS-LEAP-DAYS-BEFORE
051500             + WS-CUM-MONTH-DAYS + (WS-TS-DD - 1).
051600     COMPUTE WS-TOTAL-SECS =
051700         (WS-ABS-DAYS * 86400) + (WS-TS-HH * 3600)
051800             + (WS-TS-MIN * 60) + WS-TS-SS
051900             + (WS-TS-FRAC / 1000000).
052000 240000-ENDN-TIMESTAMP-TO-SECS.
052100     EXIT.
052200*----------------------------------------------------------------
052300*  300000  DISPATCH EACH VALID CLEAN RECORD TO THE ENGINE BY
052400*  RECORD-TYPE.  VALIDATE-RECORDS NO LONGER SCREENS OUT A BAD
052420*  RECORD-TYPE - IT IS LEGITIMATE DATA FOR DECISION, REWARDS AND
052440*  EVENT, SO ANYTHING ELSE FALLS TO WHEN OTHER BELOW AND TAKES
052460*  THE STEP DOWN AT 950000, EXACTLY AS OPERATIONS ASKED FOR IN
052480*  07-01-30.  THIS PATH IS NOW REACHABLE ON ORDINARY BAD DATA,
052490*  NOT JUST ON A STORAGE OVERLAY.
052700*----------------------------------------------------------------
052900 300000-BEGN-RUN-ENGINE.
053000     SET IDX-CLEAN TO 1.
053100     PERFORM 302000-BEGN-DISPATCH-ONE-RECORD
053200         THRU 302000-ENDN-DISPATCH-ONE-RECORD
053300         WS-CLEAN-COUNT TIMES.
053400 300000-ENDN-RUN-ENGINE.
053500     EXIT.
053600*----------------------------------------------------------------
053700*  302000  DISPATCH THE ONE CLEAN-RECORD ENTRY NOW IN IDX-CLEAN.
053750*  AN INVALID ENTRY IS SIMPLY SKIPPED - IT WAS ALREADY COUNTED
053760*  AGAINST WS-INVALID-CNT BACK IN 232000 AND DOES NOT REACH THE
053770*  ENGINE AT ALL.  ONLY A VALID ENTRY WITH A RECORD-TYPE NONE OF
053780*  THE THREE WHEN CLAUSES RECOGNISE FALLS TO WHEN OTHER.
053800*----------------------------------------------------------------
053900 302000-BEGN-DISPATCH-ONE-RECORD.
054000     IF CR-IS-VALID (IDX-CLEAN)
054100         EVALUATE TRUE
054200             WHEN CR-RECORD-TYPE (IDX-CLEAN) = "decision  "
054300                 PERFORM 310000-BEGN-ENGINE-DECISION
054400                     THRU 310000-ENDN-ENGINE-DECISION
054500             WHEN CR-RECORD-TYPE (IDX-CLEAN) = "rewards   "
054600                 PERFORM 320000-BEGN-ENGINE-REWARDS
054700                     THRU 320000-ENDN-ENGINE-REWARDS
054800             WHEN CR-RECORD-TYPE (IDX-CLEAN) = "event     "
054900                 PERFORM 330000-BEGN-ENGINE-EVENT
055000                     THRU 330000-ENDN-ENGINE-EVENT
055100             WHEN OTHER
055200                 GO TO 950000-ABEND-INVALID-TYPE
055300         END-EVALUATE
055400     END-IF.
055500     SET IDX-CLEAN UP BY 1.
055600 302000-ENDN-DISPATCH-ONE-RECORD.
055700     EXIT.
055800*----------------------------------------------------------------
055900*  310000  A "decision" RECORD OPENS A NEW LISTENER UNDER THE
056000*  RECORD'S REWARD-KEY, OR UNDER THE SPACES KEY WHEN THE RECORD
056100*  CARRIES NO KEY OF ITS OWN.  THE LISTENER'S REWARD STARTS AT
056200*  ZERO AND IS BUILT UP BY LATER "rewards"/"event" RECORDS.
056210*  09-04-14 TLW 0271 - NO LISTENER IS OPENED WHEN 350000 COULD
056220*  NOT FIND OR OPEN A KEY SLOT, OR WHEN THE KEY ALREADY OWNS
056230*  WS-MAX-LISTEN-PER-KEY LISTENERS - EITHER WAY THE DECISION IS
056240*  COUNTED INVALID RATHER THAN WRITTEN PAST THE END OF THE TABLE.
056300*----------------------------------------------------------------
056400 310000-BEGN-ENGINE-DECISION.
056500     PERFORM 350000-BEGN-FIND-OR-ADD-KEY
056600         THRU 350000-ENDN-FIND-OR-ADD-KEY.
056620     IF WS-KEY-TABLE-FULL
056640         GO TO 310000-ENDN-ENGINE-DECISION.
056660     IF RK-LISTENER-COUNT (IDX-KEY) NOT LESS WS-MAX-LISTEN-PER-KEY
056680         ADD 1 TO WS-INVALID-CNT
056690         GO TO 310000-ENDN-ENGINE-DECISION.
056700     ADD 1 TO RK-LISTENER-COUNT (IDX-KEY).
056800     SET IDX-LSTN TO RK-LISTENER-COUNT (IDX-KEY).
056900     MOVE CR-MESSAGE-ID (IDX-CLEAN)
057000         TO LS-MESSAGE-ID (IDX-KEY IDX-LSTN).
057100     MOVE CR-HISTORY-ID (IDX-CLEAN)
057200         TO LS-HISTORY-ID (IDX-KEY IDX-LSTN).
057300     MOVE CR-TIMESTAMP (IDX-CLEAN)
057400         TO LS-TIMESTAMP (IDX-KEY IDX-LSTN).
057500     MOVE CR-TIMESTAMP-SECS (IDX-CLEAN)
057600         TO LS-TIMESTAMP-SECS (IDX-KEY IDX-LSTN).
057700     MOVE CR-MODEL (IDX-CLEAN)
057800         TO LS-MODEL (IDX-KEY IDX-LSTN).
057900     MOVE CR-COUNT (IDX-CLEAN)
058000         TO LS-COUNT (IDX-KEY IDX-LSTN).
058100     MOVE ZERO TO LS-REWARD (IDX-KEY IDX-LSTN).
058200     MOVE "Y" TO LS-ACTIVE-SW (IDX-KEY IDX-LSTN).
058300     ADD 1 TO WS-DECISION-CNT.
058400 310000-ENDN-ENGINE-DECISION.
058500     EXIT.
058600*----------------------------------------------------------------
058700*  320000  A "rewards" RECORD UPDATES ONLY THE NAMED KEY'S
058800*  LISTENERS - EVERY LISTENER STILL WITHIN THE REWARD WINDOW OF
058900*  THE RECORD'S TIMESTAMP RECEIVES THE REWARD-VALUE.
058910*  09-04-14 TLW 0271 - A REWARDS RECORD NAMING A 16TH DISTINCT
058920*  KEY CANNOT OPEN ONE EITHER - SKIP THE LISTENER UPDATE RATHER
058930*  THAN RUN IT AGAINST AN UNOPENED TABLE ENTRY.
059000*----------------------------------------------------------------
059100 320000-BEGN-ENGINE-REWARDS.
059200     PERFORM 350000-BEGN-FIND-OR-ADD-KEY
059300         THRU 350000-ENDN-FIND-OR-ADD-KEY.
059320     IF WS-KEY-TABLE-FULL
059340         GO TO 320000-ENDN-ENGINE-REWARDS.
059400     PERFORM 340000-BEGN-UPDATE-LISTENERS
059500         THRU 340000-ENDN-UPDATE-LISTENERS.
059600 320000-ENDN-ENGINE-REWARDS.
059700     EXIT.
059800*----------------------------------------------------------------
059900*  330000  AN "event" RECORD UPDATES EVERY KEY OPEN SO FAR FOR
060000*  THIS FILE.  A ZERO REWARD-VALUE ON THE EVENT STANDS FOR
060100*  "NO EXPLICIT VALUE SUPPLIED" AND IS REPLACED BY THE CONTROL
060200*  CARD'S DEFAULT-EVENT-VALUE - A FIXED-WIDTH FIELD HAS NO OTHER
060300*  WAY TO SAY "ABSENT".
060400*----------------------------------------------------------------
060500 330000-BEGN-ENGINE-EVENT.
060600     IF CR-REWARD-VALUE (IDX-CLEAN) = ZERO
060700         MOVE RP-DEFAULT-EVENT-VALUE
060800             TO CR-REWARD-VALUE (IDX-CLEAN).
060900     SET IDX-KEY TO 1.
061000     PERFORM 332000-BEGN-EVENT-ONE-KEY
061100         THRU 332000-ENDN-EVENT-ONE-KEY
061200         WS-KEY-COUNT TIMES.
061300 330000-ENDN-ENGINE-EVENT.
061400     EXIT.
061500*----------------------------------------------------------------
061600*  332000  UPDATE THE LISTENERS OF THE ONE KEY NOW IN IDX-KEY,
061700*  THEN STEP TO THE NEXT KEY.  95-07-21 - THIS USED TO RUN ONLY
061710*  ONCE FOR THE FIRST KEY BUILT IN THE FILE, A PRODUCTION
061720*  INCIDENT SHOWED LISTENERS UNDER LATER KEYS NEVER SAW AN
061730*  EVENT'S REWARD-VALUE AT ALL.
061800*----------------------------------------------------------------
061900 332000-BEGN-EVENT-ONE-KEY.
062000     PERFORM 340000-BEGN-UPDATE-LISTENERS
062100         THRU 340000-ENDN-UPDATE-LISTENERS.
062200     SET IDX-KEY UP BY 1.
062300 332000-ENDN-EVENT-ONE-KEY.
062400     EXIT.
062500*----------------------------------------------------------------
062600*  340000  SHARED LISTENER-UPDATE ROUTINE FOR THE KEY CURRENTLY
062700*  IN IDX-KEY.  A LISTENER WHOSE DECISION TIMESTAMP PLUS THE
062800*  REWARD WINDOW IS STRICTLY BEFORE THE CURRENT RECORD'S
062900*  TIMESTAMP HAS EXPIRED AND NO LONGER EARNS - IT IS MARKED
063000*  INACTIVE BUT LEFT IN THE TABLE SO IT STILL REACHES THE OUTPUT.
063100*----------------------------------------------------------------
063200 340000-BEGN-UPDATE-LISTENERS.
063300     SET IDX-LSTN TO 1.
063400     PERFORM 342000-BEGN-UPDATE-ONE-LISTENER
063500         THRU 342000-ENDN-UPDATE-ONE-LISTENER
063600         RK-LISTENER-COUNT (IDX-KEY) TIMES.
063700 340000-ENDN-UPDATE-LISTENERS.
063800     EXIT.
063900*----------------------------------------------------------------
064000*  342000  APPLY THE WINDOW TEST TO THE ONE LISTENER NOW IN
064100*  IDX-LSTN UNDER THE KEY IN IDX-KEY.
064200*----------------------------------------------------------------
064300 342000-BEGN-UPDATE-ONE-LISTENER.
064400     IF LS-IS-ACTIVE (IDX-KEY IDX-LSTN)
064500         IF LS-TIMESTAMP-SECS (IDX-KEY IDX-LSTN)
064600                 + RP-REWARD-WINDOW-SECS
064700                 < CR-TIMESTAMP-SECS (IDX-CLEAN)
064800             MOVE "N" TO LS-ACTIVE-SW (IDX-KEY IDX-LSTN)
064900         ELSE
065000             ADD CR-REWARD-VALUE (IDX-CLEAN)
065100                 TO LS-REWARD (IDX-KEY IDX-LSTN)
065200         END-IF
065300     END-IF.
065400     SET IDX-LSTN UP BY 1.
065500 342000-ENDN-UPDATE-ONE-LISTENER.
065600     EXIT.
065700*----------------------------------------------------------------
065800*  350000  LOOK UP CR-REWARD-KEY (IDX-CLEAN) IN THE REWARD-KEY
065900*  TABLE, ADDING A NEW ENTRY IF THIS IS THE FIRST TIME THE KEY
066000*  HAS BEEN SEEN IN THIS FILE.  LEAVES THE KEY POSITIONED IN
066100*  IDX-KEY EITHER WAY.  09-04-14 TLW 0271 - A 16TH DISTINCT KEY
066110*  IN ONE FILE USED TO FALL THROUGH WITH IDX-KEY LEFT ONE PAST
066120*  THE END OF RK-KEY-ENTRY, AND THE CALLER WROTE THROUGH IT
066130*  ANYWAY.  WS-KEY-TABLE-FULL-SW NOW TELLS THE CALLER THE KEY
066140*  COULD NOT BE OPENED SO IT CAN SKIP THE LISTENER WRITE.
066200*----------------------------------------------------------------
066300 350000-BEGN-FIND-OR-ADD-KEY.
066400     MOVE "N" TO WS-FOUND-KEY-SW.
066420     MOVE "N" TO WS-KEY-TABLE-FULL-SW.
066500     SET IDX-KEY TO 1.
066600     PERFORM 352000-BEGN-SCAN-ONE-KEY
066700         THRU 352000-ENDN-SCAN-ONE-KEY
066800         WS-KEY-COUNT TIMES.
066900     IF NOT WS-FOUND-KEY
067000         AND WS-KEY-COUNT LESS WS-MAX-REWARD-KEYS
067100         ADD 1 TO WS-KEY-COUNT
067200         SET IDX-KEY TO WS-KEY-COUNT
067300         MOVE CR-REWARD-KEY (IDX-CLEAN) TO RK-KEY (IDX-KEY)
067400         MOVE ZERO TO RK-LISTENER-COUNT (IDX-KEY)
067420     END-IF.
067440     IF NOT WS-FOUND-KEY
067460         AND WS-KEY-COUNT NOT LESS WS-MAX-REWARD-KEYS
067500         MOVE "Y" TO WS-KEY-TABLE-FULL-SW
067520         ADD 1 TO WS-INVALID-CNT
067540     END-IF.
067600 350000-ENDN-FIND-OR-ADD-KEY.
067700     EXIT.
067800*----------------------------------------------------------------
067900*  352000  COMPARE THE ONE KEY-TABLE ENTRY NOW IN IDX-KEY AGAINST
068000*  THE CLEAN RECORD'S REWARD-KEY.
068100*----------------------------------------------------------------
068200 352000-BEGN-SCAN-ONE-KEY.
068300     IF RK-KEY (IDX-KEY) = CR-REWARD-KEY (IDX-CLEAN)
068400         MOVE "Y" TO WS-FOUND-KEY-SW
068500     END-IF.
068600     IF NOT WS-FOUND-KEY
068700         SET IDX-KEY UP BY 1
068800     END-IF.
068900 352000-ENDN-SCAN-ONE-KEY.
069000     EXIT.
069100*----------------------------------------------------------------
069200*  400000  WRITE ONE REWARDED-DECISION RECORD FOR EVERY LISTENER
069300*  EVER APPENDED THIS FILE, ACTIVE OR EXPIRED - THE OUTPUT CARRIES
069400*  THE FULL HISTORY OF WHAT EACH LISTENER EARNED BEFORE IT
069500*  STOPPED EARNING.
069600*----------------------------------------------------------------
069700 400000-BEGN-WRITE-REWARDED-OUT.
069800     OPEN OUTPUT REWARDED-OUT.
069900     IF NOT FS-REWARDED-OUT-OK
070000         DISPLAY "RWRDBATCH - REWARDED-OUT OPEN FAILED - FS="
070100             FS-REWARDED-OUT
070200         GO TO 400000-ENDN-WRITE-REWARDED-OUT.
070300     SET IDX-KEY TO 1.
070400     PERFORM 402000-BEGN-WRITE-ONE-KEY-GROUP
070500         THRU 402000-ENDN-WRITE-ONE-KEY-GROUP
070600         WS-KEY-COUNT TIMES.
070700     CLOSE REWARDED-OUT.
070800 400000-ENDN-WRITE-REWARDED-OUT.
070900     EXIT.
071000*----------------------------------------------------------------
071100*  402000  WRITE EVERY LISTENER BELONGING TO THE ONE KEY NOW IN
071200*  IDX-KEY, THEN STEP TO THE NEXT KEY.
071300*----------------------------------------------------------------
071400 402000-BEGN-WRITE-ONE-KEY-GROUP.
071500     SET IDX-LSTN TO 1.
071600     PERFORM 404000-BEGN-WRITE-ONE-LISTENER
071700         THRU 404000-ENDN-WRITE-ONE-LISTENER
071800         RK-LISTENER-COUNT (IDX-KEY) TIMES.
071900     SET IDX-KEY UP BY 1.
072000 402000-ENDN-WRITE-ONE-KEY-GROUP.
072100     EXIT.
072200*----------------------------------------------------------------
072300*  404000  WRITE THE REWARDED-DECISION RECORD FOR THE ONE LISTENER
072400*  NOW IN IDX-KEY/IDX-LSTN, THEN STEP TO THE NEXT LISTENER.
072500*----------------------------------------------------------------
072600 404000-BEGN-WRITE-ONE-LISTENER.
072700     MOVE RK-KEY (IDX-KEY) TO RR-REWARD-KEY.
072800     MOVE LS-MESSAGE-ID (IDX-KEY IDX-LSTN)
072900         TO RR-MESSAGE-ID.
073000     MOVE LS-HISTORY-ID (IDX-KEY IDX-LSTN)
073100         TO RR-HISTORY-ID.
073200     MOVE LS-TIMESTAMP  (IDX-KEY IDX-LSTN) TO RR-TIMESTAMP.
073300     MOVE LS-MODEL      (IDX-KEY IDX-LSTN) TO RR-MODEL.
073400     MOVE LS-COUNT      (IDX-KEY IDX-LSTN) TO RR-COUNT.
073500     MOVE LS-REWARD     (IDX-KEY IDX-LSTN) TO RR-REWARD.
073600     WRITE RR-REWARDED-REC.
073700     ADD LS-REWARD (IDX-KEY IDX-LSTN)
073800         TO WS-FILE-REWARD-TOTAL.
073900     SET IDX-LSTN UP BY 1.
074000 404000-ENDN-WRITE-ONE-LISTENER.
074100     EXIT.
074200*----------------------------------------------------------------
074300*  410000  A FILE THAT FAILED STRUCTURAL PARSE IS COPIED, LINE
074400*  FOR LINE, TO THE UNRECOVERABLE AREA INSTEAD OF BEING REWARDED.
074500*----------------------------------------------------------------
074600 410000-BEGN-WRITE-UNRECOVERABLE.
074700     IF SW-SUPPRESS-UNRECOVER
074800         GO TO 410000-ENDN-WRITE-UNRECOVERABLE.
074900     OPEN OUTPUT UNRECOVER-OUT.
075000     IF NOT FS-UNRECOVER-OUT-OK
075100         DISPLAY "RWRDBATCH - UNRECOVER-OUT OPEN FAILED - FS="
075200             FS-UNRECOVER-OUT
075300         GO TO 410000-ENDN-WRITE-UNRECOVERABLE.
075400     OPEN INPUT HISTORY-IN.
075500     READ HISTORY-IN INTO WS-RAW-HIST-LINE.
075600     PERFORM 412000-BEGN-COPY-ONE-LINE
075700         THRU 412000-ENDN-COPY-ONE-LINE
075800         UNTIL FS-HISTORY-IN-EOF.
075900     CLOSE HISTORY-IN.
075950     CLOSE UNRECOVER-OUT.
075960*    09-04-14 TLW 0267 - UNRECOVERABLE COUNT IS ONE PER FILE
075970*    COPIED ASIDE, NOT ONE PER LINE - MOVED HERE FROM 412000.
075980     ADD 1 TO CT-UNRECOV-ERROR-CNT.
076100 410000-ENDN-WRITE-UNRECOVERABLE.
076200     EXIT.
076300*----------------------------------------------------------------
076400*  412000  COPY THE ONE RAW LINE JUST READ TO THE UNRECOVERABLE
076500*  AREA, THEN PULL THE NEXT ONE IN READY FOR THE LOOP TEST.  THE
076550*  FILE-LEVEL UNRECOVERABLE COUNT IS BUMPED BY 410000, THE
076560*  CALLER OF THIS PARAGRAPH, NOT HERE - THIS RUNS ONCE PER LINE.
076600*----------------------------------------------------------------
076700 412000-BEGN-COPY-ONE-LINE.
076800     MOVE WS-RAW-HIST-LINE TO UR-UNRECOVER-LINE.
076900     WRITE UR-UNRECOVER-LINE.
077100     READ HISTORY-IN INTO WS-RAW-HIST-LINE.
077200 412000-ENDN-COPY-ONE-LINE.
077300     EXIT.
077400*----------------------------------------------------------------
077500*  420000  ONE RUN-REPORT DETAIL LINE FOR THE FILE JUST PROCESSED.
077510*  THE RUN-WIDE UNIQUE-RECORD TOTAL IS ROLLED UP HERE TOO - IT
077520*  IS NOT A SIMPLE COUNT, IT IS RECORDS READ LESS DUPLICATES AND
077530*  LESS TABLE-CAPACITY OVERFLOWS, SO IT HAS TO BE BUILT A FILE AT
077540*  A TIME RATHER THAN ADDING WS-RECS-READ-CNT STRAIGHT INTO THE
077550*  CONTROL TOTAL.  09-04-14 TLW 0269 - A LINE DROPPED FOR WANT OF
077560*  TABLE SPACE NEVER MADE IT TO THE CLEAN-RECORD TABLE, SO IT
077570*  CANNOT COUNT AS "LOADED AFTER DEDUP" EVEN THOUGH IT WAS READ.
077600*----------------------------------------------------------------
077700 420000-BEGN-FILE-DETAIL-LINE.
077800     MOVE WL-FILE-BASENAME       TO RL-DET-FILE-NAME.
077900     MOVE WS-RECS-READ-CNT       TO RL-DET-RECORDS-READ.
078000     MOVE WS-DUPLICATE-CNT       TO RL-DET-DUPLICATES.
078100     MOVE WS-INVALID-CNT         TO RL-DET-INVALID.
078200     MOVE WS-DECISION-CNT        TO RL-DET-DECISIONS.
078300     MOVE WS-FILE-REWARD-TOTAL   TO RL-DET-TOTAL-REWARD.
078400     WRITE RL-DETAIL-LINE.
078500     COMPUTE CT-UNIQUE-RECORD-CNT =
078600         CT-UNIQUE-RECORD-CNT + WS-RECS-READ-CNT
078650             - WS-DUPLICATE-CNT - WS-OVERFLOW-CNT.
078800 420000-ENDN-FILE-DETAIL-LINE.
078900     EXIT.
079000*----------------------------------------------------------------
079100*  900000  CONTROL-BREAK TOTALS LINE FOR THE WHOLE RUN, THEN
079200*  CLOSE UP.
079300*----------------------------------------------------------------
079400 900000-BEGN-FINISH-RUN.
079500     MOVE CT-UNIQUE-RECORD-CNT   TO RL-TOT-UNIQUE.
079600     MOVE CT-DUPLICATE-REC-CNT   TO RL-TOT-DUPLICATE.
079700     MOVE CT-INVALID-RECORD-CNT  TO RL-TOT-INVALID.
079800     MOVE CT-UNRECOV-ERROR-CNT   TO RL-TOT-UNRECOVER.
079900     MOVE CT-DECISION-CNT        TO RL-TOT-DECISIONS.
080000     MOVE CT-TOTAL-REWARD        TO RL-TOT-REWARD.
080100     WRITE RL-TOTAL-LINE.
080200     CLOSE WORK-LIST RUN-REPORT.
080300     DISPLAY "RWRDBATCH - UNIQUE RECORDS    = "
080400         CT-UNIQUE-RECORD-CNT.
080500     DISPLAY "RWRDBATCH - DUPLICATE RECORDS = "
080600         CT-DUPLICATE-REC-CNT.
080700     DISPLAY "RWRDBATCH - INVALID RECORDS   = "
080800         CT-INVALID-RECORD-CNT.
080900     DISPLAY "RWRDBATCH - DECISIONS REWARDED = " CT-DECISION-CNT.
081000 900000-ENDN-FINISH-RUN.
081100     EXIT.
081200*----------------------------------------------------------------
081300*  950000  AN UNRECOGNISED RECORD-TYPE REACHING THE ENGINE, OR A
081350*  FAILED OPEN AT THE TOP OF THE RUN, IS TREATED AS BAD INPUT
081400*  OPERATIONS WANTS THE STEP ABENDED FOR, NOT SKIPPED OR
081500*  PASSED ON UNNOTICED.
081600*----------------------------------------------------------------
081700 950000-ABEND-INVALID-TYPE.
081800     DISPLAY "RWRDBATCH - ABENDING, INVALID RECORD-TYPE OR OPEN".
081900     MOVE 16 TO RETURN-CODE.
082000     STOP RUN.
