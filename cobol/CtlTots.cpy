000100*----------------------------------------------------------------
000200*  CTLTOTS  -  RUN-WIDE CONTROL TOTALS ACCUMULATED BY THE BATCH
000300*  DRIVER AND SHOWN ON THE RUN-REPORT CONTROL-BREAK TOTALS LINE.
000400*----------------------------------------------------------------
000500*  94-11   RDM  ORIGINAL COPY, REWARD ASSIGNMENT RERIGHT PROJECT
000600*----------------------------------------------------------------
000700 01  CT-CONTROL-TOTALS.
000800     03  CT-UNIQUE-RECORD-CNT   PIC 9(09)      COMP.
000900     03  CT-DUPLICATE-REC-CNT   PIC 9(09)      COMP.
001000     03  CT-INVALID-RECORD-CNT  PIC 9(09)      COMP.
001100     03  CT-UNRECOV-ERROR-CNT   PIC 9(09)      COMP.
001200     03  CT-DECISION-CNT        PIC 9(09)      COMP.
001300     03  CT-TOTAL-REWARD        PIC S9(11)V9(4)
001400                                SIGN IS LEADING SEPARATE.
001500     03  FILLER                 PIC X(04).
