000100*----------------------------------------------------------------
000200*  PARMCARD  -  CONTROL-CARD RECORD CARRYING THE NODE-ID,
000300*  NODE-COUNT, REPROCESS-ALL SWITCH, REWARD-WINDOW-SECS AND
000400*  DEFAULT-EVENT-VALUE FOR ONE RUN OF THE BATCH JOB.
000500*----------------------------------------------------------------
000600*  94-11   RDM  ORIGINAL COPY, REWARD ASSIGNMENT RERIGHT PROJECT
000700*----------------------------------------------------------------
000800 FD  RUNPARM-CARD
000900     LABEL RECORDS ARE STANDARD
001000     RECORDING MODE IS F.
001100
001200 01  PC-PARM-CARD.
001300     03  PC-NODE-ID             PIC 9(04).
001400     03  PC-NODE-COUNT          PIC 9(04).
001500     03  PC-REPROCESS-ALL       PIC X(01).
001600     03  PC-REWARD-WINDOW-SECS  PIC 9(09).
001700     03  PC-DEFAULT-EVENT-VALUE PIC S9(7)V9(4)
001800                                SIGN IS LEADING SEPARATE.
001900     03  FILLER                 PIC X(06).
