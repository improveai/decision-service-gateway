000100*----------------------------------------------------------------
000200*  RPTLINE  -  132-COLUMN RUN-REPORT LINES FOR THE BATCH DRIVER.
000300*  HEADING, ONE DETAIL LINE PER FILE, CONTROL-BREAK TOTALS LINE.
000400*----------------------------------------------------------------
000500*  94-11   RDM  ORIGINAL COPY, REWARD ASSIGNMENT RERIGHT PROJECT
000600*----------------------------------------------------------------
000700 FD  RUN-REPORT
000800     LABEL RECORDS ARE STANDARD
000900     RECORDING MODE IS F.
001000
001100 01  RL-HEADING-1               PIC X(132).
001200 01  RL-HEADING-2               PIC X(132).
001300
001400 01  RL-HEADING-1-LO REDEFINES RL-HEADING-1.
001500     03  FILLER                 PIC X(10) VALUE "PROGRAM: ".
001600     03  RL-H1-PROGRAM          PIC X(10).
001700     03  FILLER                 PIC X(10) VALUE SPACES.
001800     03  FILLER                 PIC X(10) VALUE "RUN DATE: ".
001900     03  RL-H1-RUNDATE          PIC X(10).
002000     03  FILLER                 PIC X(82) VALUE SPACES.
002100
002200 01  RL-HEADING-2-LO REDEFINES RL-HEADING-2.
002300     03  FILLER                 PIC X(10) VALUE "NODE ID: ".
002400     03  RL-H2-NODE-ID          PIC ZZZ9.
002500     03  FILLER                 PIC X(06) VALUE SPACES.
002600     03  FILLER                 PIC X(12) VALUE "NODE COUNT: ".
002700     03  RL-H2-NODE-COUNT       PIC ZZZ9.
002800     03  FILLER                 PIC X(96) VALUE SPACES.
002900
003000 01  RL-DETAIL-LINE.
003100     03  RL-DET-FILE-NAME       PIC X(24).
003200     03  FILLER                 PIC X(02) VALUE SPACES.
003300     03  RL-DET-RECORDS-READ    PIC ZZZ,ZZZ,ZZ9.
003400     03  FILLER                 PIC X(02) VALUE SPACES.
003500     03  RL-DET-DUPLICATES      PIC ZZZ,ZZZ,ZZ9.
003600     03  FILLER                 PIC X(02) VALUE SPACES.
003700     03  RL-DET-INVALID         PIC ZZZ,ZZZ,ZZ9.
003800     03  FILLER                 PIC X(02) VALUE SPACES.
003900     03  RL-DET-DECISIONS       PIC ZZZ,ZZZ,ZZ9.
004000     03  FILLER                 PIC X(02) VALUE SPACES.
004100     03  RL-DET-TOTAL-REWARD    PIC ZZZ,ZZZ,ZZ9.9999-.
004200     03  FILLER                 PIC X(37) VALUE SPACES.
004300
004400 01  RL-TOTAL-LINE.
004500     03  FILLER                 PIC X(14) VALUE "CONTROL TOTLS".
004600     03  FILLER                 PIC X(04) VALUE "UNQ:".
004700     03  RL-TOT-UNIQUE          PIC ZZZ,ZZZ,ZZ9.
004800     03  FILLER                 PIC X(02) VALUE SPACES.
004900     03  FILLER                 PIC X(04) VALUE "DUP:".
005000     03  RL-TOT-DUPLICATE       PIC ZZZ,ZZZ,ZZ9.
005100     03  FILLER                 PIC X(02) VALUE SPACES.
005200     03  FILLER                 PIC X(04) VALUE "INV:".
005300     03  RL-TOT-INVALID         PIC ZZZ,ZZZ,ZZ9.
005400     03  FILLER                 PIC X(02) VALUE SPACES.
005500     03  FILLER                 PIC X(04) VALUE "UNR:".
005600     03  RL-TOT-UNRECOVER       PIC ZZZ,ZZZ,ZZ9.
005700     03  FILLER                 PIC X(02) VALUE SPACES.
005800     03  FILLER                 PIC X(04) VALUE "DEC:".
005900     03  RL-TOT-DECISIONS       PIC ZZZ,ZZZ,ZZ9.
006000     03  FILLER                 PIC X(02) VALUE SPACES.
006100     03  FILLER                 PIC X(04) VALUE "RWD:".
006200     03  RL-TOT-REWARD          PIC ZZZ,ZZZ,ZZ9.9999-.
006300     03  FILLER                 PIC X(12) VALUE SPACES.
