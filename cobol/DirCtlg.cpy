000100*----------------------------------------------------------------
000200*  DIRCTLG  -  FLATTENED DIRECTORY-CATALOG ROW FED TO THE WORK
000300*  PARTITIONER.  ONE ROW PER CANDIDATE DIRECTORY (FILE-BASENAME
000400*  BLANK, CARRYING ONLY THE DIR-LEVEL EXISTENCE FLAGS) OR PER
000500*  CANDIDATE INPUT/OUTPUT FILE PAIR WITHIN A SURVIVING DIRECTORY.
000600*  BUILDING THIS CATALOG FROM THE REAL DIRECTORY TREE IS
000700*  ENVIRONMENT PLUMBING AND IS NOT THIS JOB'S CONCERN.
000800*----------------------------------------------------------------
000900*  94-11   RDM  ORIGINAL COPY, REWARD ASSIGNMENT RERIGHT PROJECT
001000*----------------------------------------------------------------
001100 FD  DIR-CATALOG-IN
001200     LABEL RECORDS ARE STANDARD
001300     RECORDING MODE IS F.
001400
001500 01  DC-CATALOG-ROW.
001600     03  DC-DIR-NAME            PIC X(08).
001610     03  DC-DIR-NAME-R REDEFINES DC-DIR-NAME.
001620         05  DC-DIR-PREFIX      PIC X(02).
001630         05  FILLER             PIC X(06).
001700     03  DC-FILE-BASENAME       PIC X(24).
001800     03  DC-INPUT-EXISTS        PIC X(01).
001900         88  DC-INPUT-PRESENT   VALUE "Y".
002000     03  DC-OUTPUT-EXISTS       PIC X(01).
002100         88  DC-OUTPUT-PRESENT  VALUE "Y".
002200     03  DC-INPUT-DIR-EXISTS    PIC X(01).
002300         88  DC-INPUT-DIR-PRES  VALUE "Y".
002400     03  DC-OUTPUT-DIR-EXISTS   PIC X(01).
002500         88  DC-OUTPUT-DIR-PRES VALUE "Y".
002600     03  DC-INPUT-MTIME         PIC 9(14).
002700     03  DC-OUTPUT-MTIME        PIC 9(14).
002800     03  FILLER                 PIC X(10).
