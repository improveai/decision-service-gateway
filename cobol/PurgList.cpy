000100*----------------------------------------------------------------
000200*  PURGLIST  -  ONE STALE-OUTPUT PURGE DECISION, WRITTEN BY THE
000300*  WORK PARTITIONER.  SCOPE "D" IS A WHOLE OUTPUT SUBDIRECTORY,
000400*  "F" IS A SINGLE OUTPUT FILE WITHIN A SURVIVING DIRECTORY.
000500*  ACTUALLY REMOVING THE DIRECTORY ENTRY IS ENVIRONMENT PLUMBING.
000600*----------------------------------------------------------------
000700*  94-11   RDM  ORIGINAL COPY, REWARD ASSIGNMENT RERIGHT PROJECT
000800*----------------------------------------------------------------
000900 FD  PURGE-LIST
001000     LABEL RECORDS ARE STANDARD
001100     RECORDING MODE IS F.
001200
001300 01  PL-PURGE-ITEM.
001400     03  PL-DIR-NAME            PIC X(08).
001500     03  PL-FILE-BASENAME       PIC X(24).
001600     03  PL-SCOPE               PIC X(01).
001700         88  PL-SCOPE-DIR       VALUE "D".
001800         88  PL-SCOPE-FILE      VALUE "F".
001900     03  FILLER                 PIC X(10).
