000100*----------------------------------------------------------------
000200*  HISTREC  -  HISTORY INPUT RECORD, ONE LINE OF A HISTORY FILE.
000300*  177 BYTES OF DATA PER RECORD, FILLER PADS TO THE FIXED WIDTH.
000400*----------------------------------------------------------------
000500*  88-93   JK   ORIGINAL LAYOUT, LISTENER/REWARD JOIN JOB
000600*  94-08   RDM  ADDED HR-REWARD-KEY-BLANK 88-LEVEL
000700*----------------------------------------------------------------
000800 FD  HISTORY-IN
000900     LABEL RECORDS ARE STANDARD
001000     RECORDING MODE IS F.
001100
001200 01  HR-HISTORY-REC.
001300     03  HR-MESSAGE-ID          PIC X(36).
001400     03  HR-HISTORY-ID          PIC X(36).
001500     03  HR-TIMESTAMP           PIC X(26).
001600     03  HR-RECORD-TYPE         PIC X(10).
001700         88  HR-TYPE-DECISION   VALUE "decision  ".
001800         88  HR-TYPE-REWARDS    VALUE "rewards   ".
001900         88  HR-TYPE-EVENT      VALUE "event     ".
002000     03  HR-MODEL               PIC X(20).
002100     03  HR-REWARD-KEY          PIC X(20).
002200         88  HR-REWARD-KEY-BLANK VALUE SPACES.
002300     03  HR-REWARD-VALUE        PIC S9(7)V9(4)
002400                                SIGN IS LEADING SEPARATE.
002500     03  HR-COUNT               PIC 9(05).
002600     03  FILLER                 PIC X(12).
