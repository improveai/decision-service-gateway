000100*----------------------------------------------------------------
000200*  CHRCODE  -  STATIC CHARACTER-TO-ORDINAL LOOKUP TABLE, DIGITS
000300*  "0"-"9" AND LOWER-CASE "a"-"z", USED TO TURN A DIRECTORY-NAME
000400*  PREFIX INTO A NUMBER FOR THE PARTITIONING HASH WITHOUT
000500*  RELYING ON AN INTRINSIC FUNCTION.  BUILT THE SAME WAY THE
000600*  SHOP BUILDS ITS DAY-NAME AND MONTH-NAME TABLES - NAMED
000700*  GROUPS FIRST, THEN REDEFINED INTO A SEARCHABLE OCCURS TABLE.
000800*----------------------------------------------------------------
000900*  94-11   RDM  ORIGINAL COPY, REWARD ASSIGNMENT RERIGHT PROJECT
001000*----------------------------------------------------------------
001100 01  WS-CHAR-CODE-ENTRIES.
001200     03  WS-CC-0.
001300         05  FILLER         PIC X     VALUE "0".
001400         05  FILLER         PIC 9(2)  VALUE 0.
001500     03  WS-CC-1.
001600         05  FILLER         PIC X     VALUE "1".
001700         05  FILLER         PIC 9(2)  VALUE 1.
001800     03  WS-CC-2.
001900         05  FILLER         PIC X     VALUE "2".
002000         05  FILLER         PIC 9(2)  VALUE 2.
002100     03  WS-CC-3.
002200         05  FILLER         PIC X     VALUE "3".
002300         05  FILLER         PIC 9(2)  VALUE 3.
002400     03  WS-CC-4.
002500         05  FILLER         PIC X     VALUE "4".
002600         05  FILLER         PIC 9(2)  VALUE 4.
002700     03  WS-CC-5.
002800         05  FILLER         PIC X     VALUE "5".
002900         05  FILLER         PIC 9(2)  VALUE 5.
003000     03  WS-CC-6.
003100         05  FILLER         PIC X     VALUE "6".
003200         05  FILLER         PIC 9(2)  VALUE 6.
003300     03  WS-CC-7.
003400         05  FILLER         PIC X     VALUE "7".
003500         05  FILLER         PIC 9(2)  VALUE 7.
003600     03  WS-CC-8.
003700         05  FILLER         PIC X     VALUE "8".
003800         05  FILLER         PIC 9(2)  VALUE 8.
003900     03  WS-CC-9.
004000         05  FILLER         PIC X     VALUE "9".
004100         05  FILLER         PIC 9(2)  VALUE 9.
004200     03  WS-CC-A.
004300         05  FILLER         PIC X     VALUE "a".
004400         05  FILLER         PIC 9(2)  VALUE 10.
004500     03  WS-CC-B.
004600         05  FILLER         PIC X     VALUE "b".
004700         05  FILLER         PIC 9(2)  VALUE 11.
004800     03  WS-CC-C.
004900         05  FILLER         PIC X     VALUE "c".
005000         05  FILLER         PIC 9(2)  VALUE 12.
005100     03  WS-CC-D.
005200         05  FILLER         PIC X     VALUE "d".
005300         05  FILLER         PIC 9(2)  VALUE 13.
005400     03  WS-CC-E.
005500         05  FILLER         PIC X     VALUE "e".
005600         05  FILLER         PIC 9(2)  VALUE 14.
005700     03  WS-CC-F.
005800         05  FILLER         PIC X     VALUE "f".
005900         05  FILLER         PIC 9(2)  VALUE 15.
006000     03  WS-CC-G.
006100         05  FILLER         PIC X     VALUE "g".
006200         05  FILLER         PIC 9(2)  VALUE 16.
006300     03  WS-CC-H.
006400         05  FILLER         PIC X     VALUE "h".
006500         05  FILLER         PIC 9(2)  VALUE 17.
006600     03  WS-CC-I.
006700         05  FILLER         PIC X     VALUE "i".
006800         05  FILLER         PIC 9(2)  VALUE 18.
006900     03  WS-CC-J.
007000         05  FILLER         PIC X     VALUE "j".
007100         05  FILLER         PIC 9(2)  VALUE 19.
007200     03  WS-CC-K.
007300         05  FILLER         PIC X     VALUE "k".
007400         05  FILLER         PIC 9(2)  VALUE 20.
007500     03  WS-CC-L.
007600         05  FILLER         PIC X     VALUE "l".
007700         05  FILLER         PIC 9(2)  VALUE 21.
007800     03  WS-CC-M.
007900         05  FILLER         PIC X     VALUE "m".
008000         05  FILLER         PIC 9(2)  VALUE 22.
008100     03  WS-CC-N.
008200         05  FILLER         PIC X     VALUE "n".
008300         05  FILLER         PIC 9(2)  VALUE 23.
008400     03  WS-CC-O.
008500         05  FILLER         PIC X     VALUE "o".
008600         05  FILLER         PIC 9(2)  VALUE 24.
008700     03  WS-CC-P.
008800         05  FILLER         PIC X     VALUE "p".
008900         05  FILLER         PIC 9(2)  VALUE 25.
009000     03  WS-CC-Q.
009100         05  FILLER         PIC X     VALUE "q".
009200         05  FILLER         PIC 9(2)  VALUE 26.
009300     03  WS-CC-R.
009400         05  FILLER         PIC X     VALUE "r".
009500         05  FILLER         PIC 9(2)  VALUE 27.
009600     03  WS-CC-S.
009700         05  FILLER         PIC X     VALUE "s".
009800         05  FILLER         PIC 9(2)  VALUE 28.
009900     03  WS-CC-T.
010000         05  FILLER         PIC X     VALUE "t".
010100         05  FILLER         PIC 9(2)  VALUE 29.
010200     03  WS-CC-U.
010300         05  FILLER         PIC X     VALUE "u".
010400         05  FILLER         PIC 9(2)  VALUE 30.
010500     03  WS-CC-V.
010600         05  FILLER         PIC X     VALUE "v".
010700         05  FILLER         PIC 9(2)  VALUE 31.
010800     03  WS-CC-W.
010900         05  FILLER         PIC X     VALUE "w".
011000         05  FILLER         PIC 9(2)  VALUE 32.
011100     03  WS-CC-X.
011200         05  FILLER         PIC X     VALUE "x".
011300         05  FILLER         PIC 9(2)  VALUE 33.
011400     03  WS-CC-Y.
011500         05  FILLER         PIC X     VALUE "y".
011600         05  FILLER         PIC 9(2)  VALUE 34.
011700     03  WS-CC-Z.
011800         05  FILLER         PIC X     VALUE "z".
011900         05  FILLER         PIC 9(2)  VALUE 35.
012000 01  WS-CHAR-CODE-TABLE REDEFINES WS-CHAR-CODE-ENTRIES.
012100     03  WS-CC-ENTRY OCCURS 36 TIMES
012200                ASCENDING KEY WS-CC-CHAR
012300                INDEXED BY IDX-CC.
012400         05  WS-CC-CHAR             PIC X(01).
012500         05  WS-CC-VALUE            PIC 9(02).
