000100*----------------------------------------------------------------
000200*  RUNPARM  -  WORKING-STORAGE COPY OF THE RUN PARAMETERS READ
000300*  FROM THE CONTROL CARD (SEE PARMCARD.CPY) BY BOTH JOB STEPS.
000400*----------------------------------------------------------------
000500*  94-11   RDM  ORIGINAL COPY, REWARD ASSIGNMENT RERIGHT PROJECT
000600*----------------------------------------------------------------
000700 01  RP-RUN-PARAMETERS.
000800     03  RP-NODE-ID             PIC 9(04).
000900     03  RP-NODE-COUNT          PIC 9(04).
001000     03  RP-REPROCESS-ALL       PIC X(01).
001100         88  RP-REPROCESS-ALL-YES  VALUE "Y".
001200         88  RP-REPROCESS-ALL-NO   VALUE "N".
001300     03  RP-REWARD-WINDOW-SECS  PIC 9(09).
001400     03  RP-DEFAULT-EVENT-VALUE PIC S9(7)V9(4)
001500                                SIGN IS LEADING SEPARATE.
001600     03  FILLER                 PIC X(06).
